000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* INSTALACAO.: COBOL DICAS - DIVISAO DE JOGOS
000400* DATA-ESCRITA: 15/03/1988
000500* DATA-COMPIL.: (VIDE JCL DE COMPILACAO)
000600* SEGURANCA..: USO INTERNO - NAO CONFIDENCIAL
000700* DESCRICAO..: APURACAO DAS COMBINACOES GANHADORAS DA RODADA.
000800*              PERCORRE A TABELA DE COMBINACOES NA ORDEM DA
000900*              CONFIGURACAO E APLICA AS REGRAS SAME_SYMBOLS E
001000*              LINEAR_SYMBOLS SOBRE O TABULEIRO GERADO.
001100* NOME.......: AVL0001A
001200*----------------------------------------------------------------*
001300*                       LOG DE ALTERACOES
001400*----------------------------------------------------------------*
001500* DATA       PROG  CHAMADO   DESCRICAO
001600* ---------  ----  --------  ------------------------------------
001700* 15/03/1988 JRS   ------    PROGRAMA ESCRITO - 1A VERSAO
001800* 14/09/1988 JRS   RQ-0014   REGRA SAME_SYMBOLS (CONTAGEM GLOBAL)
001900* 03/02/1989 MAL   RQ-0033   REGRA LINEAR_SYMBOLS (LINHAS DA WC)
002000* 20/08/1990 MAL   RQ-0060   EXCLUSAO DE SIMBOLO BONUS DA CONTAGEM
002100* 12/02/1991 JRS   RQ-0076   TABELA GMV - UM GRUPO POR SIMBOLO
002200* 29/10/1992 CPS   RQ-0111   MANTEM SO A MAIOR COMBINACAO DO GRUPO
002300* 09/04/1993 CPS   RQ-0120   NAO REPETE SIMBOLO NA MESMA WC
002400* 18/11/1994 MAL   RQ-0142   REVISAO GERAL DE COMENTARIOS
002500* 06/06/1995 JRS   RQ-0157   TRACE DE APURACAO VIA UPSI
002600* 22/02/1997 CPS   RQ-0203   PEQUENOS AJUSTES DE PICTURE
002700* 09/12/1998 MAL   RQ-0235   REVISAO PARA VIRADA DO ANO 2000 (Y2K)
002800* 15/01/1999 MAL   RQ-0236   TESTES ADICIONAIS POS-Y2K
002900* 04/08/2001 CPS   RQ-0268   AJUSTE NA LOCALIZACAO DE SIMB. NA GMC
003000* 27/03/2003 JRS   RQ-0291   FECHAMENTO DO MODULO PARA PRODUCAO
003050* 15/09/2003 CPS   RQ-0299   LACOS REESCRITOS EM PERFORM...THRU,
003070*                            SEM PERFORM INLINE (PADRAO DA CASA)
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    AVL0001A.
003400 AUTHOR.        JOSE ROBERTO SILVA.
003500 INSTALLATION.  COBOL DICAS - DIVISAO DE JOGOS.
003600 DATE-WRITTEN.  15/03/1988.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - NAO CONFIDENCIAL.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS WRK-SWITCH-TRACE ON STATUS IS WRK-TRACE-LIGADO
004400                                 OFF STATUS IS WRK-TRACE-DESLIG.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  WRK-TRACE-LIGADO              PIC 9(01) VALUE ZERO.
004900 01  WRK-TRACE-DESLIG              PIC 9(01) VALUE ZERO.
005000
005100*----------------------------------------------------------------*
005200*    INDICES E CONTADORES GERAIS
005300*----------------------------------------------------------------*
005400 01  WRK-IND-COMBINACAO            PIC 9(02) COMP.
005500 01  WRK-IND-SIMBOLO                PIC 9(02) COMP.
005600 01  WRK-IND-LINHA-COBERTA           PIC 9(02) COMP.
005700 01  WRK-IND-COORD                   PIC 9(02) COMP.
005800 01  WRK-IND-GRUPO                    PIC 9(01) COMP.
005900 01  WRK-IND-JA-REG                   PIC 9(02) COMP.
006000
006100*----------------------------------------------------------------*
006200*    CONTAGEM GLOBAL DO TABULEIRO (REGRA SAME_SYMBOLS)
006300*----------------------------------------------------------------*
006400 01  WRK-CONTAGEM-TABULEIRO OCCURS 20 TIMES
006500                     INDEXED BY IDX-CONTAGEM
006600                     PIC 9(03) COMP.
006700
006800*----------------------------------------------------------------*
006900*    CHAVE COMPOSTA LINHA/COLUNA, PARA TRACE DA CELULA CORRENTE
007000*----------------------------------------------------------------*
007100 01  WRK-CHAVE-CELULA               PIC 9(04) COMP VALUE ZERO.
007200 01  WRK-CHAVE-CELULA-R REDEFINES WRK-CHAVE-CELULA.
007300     05  WRK-CC-LINHA                  PIC 9(02).
007400     05  WRK-CC-COLUNA                 PIC 9(02).
007500
007600*----------------------------------------------------------------*
007700*    CONTROLE DE SIMBOLOS JA REGISTRADOS NA COMBINACAO CORRENTE
007800*    (REGRA LINEAR_SYMBOLS - NAO REPETE SIMBOLO NA MESMA WC)
007900*----------------------------------------------------------------*
008000 01  WRK-QTD-JA-REGISTRADO          PIC 9(02) COMP.
008100 01  WRK-SIMB-JA-REGISTRADO OCCURS 20 TIMES
008200                     INDEXED BY IDX-JA-REGISTRADO
008300                     PIC X(10).
008400
008500*----------------------------------------------------------------*
008600*    VARIAVEIS DE TRABALHO DA LINHA CORRENTE (LINEAR_SYMBOLS)
008700*----------------------------------------------------------------*
008800 01  WRK-SIMBOLO-LINHA               PIC X(10).
008900 01  WRK-SIMBOLO-LINHA-R REDEFINES WRK-SIMBOLO-LINHA.
009000     05  WRK-SL-1A-LETRA                PIC X(01).
009100     05  WRK-SL-RESTO                   PIC X(09).
009200 01  WRK-LINHA-E-UNIFORME             PIC X(01).
009300 01  WRK-LINHA-E-NULA                 PIC X(01).
009400 01  WRK-LINHA-R                      PIC 9(02) COMP.
009500 01  WRK-LINHA-C                      PIC 9(02) COMP.
009600 01  WRK-SIMBOLO-CELULA                PIC X(10).
009700 01  WRK-SIMBOLO-CELULA-R REDEFINES WRK-SIMBOLO-CELULA.
009800     05  WRK-SE-1A-LETRA                PIC X(01).
009900     05  WRK-SE-RESTO                   PIC X(09).
010000 01  WRK-JA-REGISTRADO-NESTA-WC         PIC X(01).
010100
010200*----------------------------------------------------------------*
010300*    LOCALIZACAO DO SIMBOLO NA TABELA GMC-SIMBOLO
010400*----------------------------------------------------------------*
010500 01  WRK-ACHOU-SIMBOLO                  PIC X(01).
010600 01  WRK-ACHOU-GRUPO                     PIC X(01).
010700
010800 LINKAGE SECTION.
010900*    CONFIGURACAO DA RODADA (SIMBOLOS E COMBINACOES)
011000 COPY GMC001A.
011100*    TABULEIRO GERADO PELO GER0001A
011200 COPY GMR001A.
011300*    APURACAO DE VITORIAS (ESTE PROGRAMA PREENCHE)
011400 COPY GMV001A.
011500
011600*================================================================*
011700 PROCEDURE DIVISION USING GMC001A-REGISTRO
011800                           GMR001A-REGISTRO
011900                           GMV001A-REGISTRO.
012000*================================================================*
012100
012200*----------------------------------------------------------------*
012300*    PROCESSAMENTO PRINCIPAL
012400*----------------------------------------------------------------*
012500*> cobol-lint CL002 0000-processar
012510*> cobol-lint CL002 0000-processar
012520 0000-PROCESSAR                  SECTION.                          RQ-0014
012530*----------------------------------------------------------------*
012540     PERFORM 0001-INICIALIZAR-GMV THRU 0001-END
012550     PERFORM 0002-CONTAR-SIMBOLOS-TABULEIRO THRU 0002-END
012560
012570     PERFORM 0000-AVALIAR-COMBINACAO THRU 0000-AVALIAR-COMBINACAO-END
012580        VARYING WRK-IND-COMBINACAO FROM 1 BY 1
012590           UNTIL WRK-IND-COMBINACAO > GMC-QTD-COMBINACAO
012600
012610     MOVE 0                      TO RETURN-CODE
012620     GOBACK
012630     .
012640*----------------------------------------------------------------*
012650*> cobol-lint CL002 0000-end
012660 0000-END.                       EXIT.
012670*----------------------------------------------------------------*
012680
012690*----------------------------------------------------------------*
012700*    CORPO DO LACO: APLICA SOBRE UMA COMBINACAO A REGRA CABIVEL
012710*    CONFORME A SUA CONDICAO (SAME_SYMBOLS OU LINEAR_SYMBOLS)
012720*----------------------------------------------------------------*
012730*> cobol-lint CL002 0000a-avaliar-combinacao
012740 0000-AVALIAR-COMBINACAO         SECTION.                          RQ-0299
012750*----------------------------------------------------------------*
012760     SET IDX-COMBINACAO        TO WRK-IND-COMBINACAO
012770     EVALUATE TRUE
012780        WHEN GMC-WC-E-MESMOSSIM(IDX-COMBINACAO)
012790           PERFORM 0003-AVALIAR-MESMOSSIM THRU 0003-END
012800        WHEN GMC-WC-E-LINEAR(IDX-COMBINACAO)
012810           PERFORM 0004-AVALIAR-LINEAR THRU 0004-END
012820        WHEN OTHER
012830           DISPLAY 'AVL0001A - CONDICAO INVALIDA '
012840                    GMC-WC-NOME(IDX-COMBINACAO)
012850     END-EVALUATE
012860     .
012870*----------------------------------------------------------------*
012880*> cobol-lint CL002 0000a-end
012890 0000-AVALIAR-COMBINACAO-END.    EXIT.
012900*----------------------------------------------------------------*
012910
012920*----------------------------------------------------------------*
012930*    ZERA A TABELA DE APURACAO DE VITORIAS (GMV001A)
012940*----------------------------------------------------------------*
012950*> cobol-lint CL002 0001-inicializar-gmv
012960 0001-INICIALIZAR-GMV            SECTION.                          RQ-0033
012970*----------------------------------------------------------------*
012980     PERFORM 0001-ZERAR-HIT THRU 0001-ZERAR-HIT-END
012990        VARYING WRK-IND-SIMBOLO FROM 1 BY 1
013000           UNTIL WRK-IND-SIMBOLO > GMC-QTD-SIMBOLOS
013010     .
013020*----------------------------------------------------------------*
013030*> cobol-lint CL002 0001-end
013040 0001-END.                       EXIT.
013050*----------------------------------------------------------------*
013060
013070*----------------------------------------------------------------*
013080*    CORPO DO LACO EXTERNO: ZERA A VITORIA E OS GRUPOS DE UM HIT
013090*----------------------------------------------------------------*
013100*> cobol-lint CL002 0001a-zerar-hit
013110 0001-ZERAR-HIT                  SECTION.                          RQ-0299
013120*----------------------------------------------------------------*
013130     SET IDX-HIT               TO WRK-IND-SIMBOLO
013140     MOVE 'N'                 TO GMV-HIT-TEM-VITORIA(IDX-HIT)
013150     MOVE ZERO                TO GMV-HIT-QTD-GRUPOS(IDX-HIT)
013160     PERFORM 0001-ZERAR-GRUPO THRU 0001-ZERAR-GRUPO-END
013170        VARYING WRK-IND-GRUPO FROM 1 BY 1
013180           UNTIL WRK-IND-GRUPO > 5
013190     .
013200*----------------------------------------------------------------*
013210*> cobol-lint CL002 0001a-end
013220 0001-ZERAR-HIT-END.             EXIT.
013230*----------------------------------------------------------------*
013240
013250*----------------------------------------------------------------*
013260*    CORPO DO LACO INTERNO: ZERA UM GRUPO DO HIT CORRENTE
013270*----------------------------------------------------------------*
013280*> cobol-lint CL002 0001b-zerar-grupo
013290 0001-ZERAR-GRUPO                SECTION.                          RQ-0299
013300*----------------------------------------------------------------*
013310     SET IDX-HIT-GRUPO      TO WRK-IND-GRUPO
013320     MOVE SPACES     TO GMV-HG-NOME-GRUPO(IDX-HIT,
013330                                           IDX-HIT-GRUPO)
013340     MOVE SPACES     TO GMV-HG-COMBO-NOME(IDX-HIT,
013350                                           IDX-HIT-GRUPO)
013360     MOVE ZERO       TO GMV-HG-MULTIPLICADOR(IDX-HIT,
013370                                              IDX-HIT-GRUPO)
013380     .
013390*----------------------------------------------------------------*
013400*> cobol-lint CL002 0001b-end
013410 0001-ZERAR-GRUPO-END.           EXIT.
013420*----------------------------------------------------------------*
013430
013440*----------------------------------------------------------------*
013450*    CONTA AS OCORRENCIAS DE CADA SIMBOLO PADRAO NO TABULEIRO
013460*    (SIMBOLOS BONUS NAO ENTRAM NESTA CONTAGEM)
013470*----------------------------------------------------------------*
013480*> cobol-lint CL002 0002-contar-simbolos-tabuleiro
013490 0002-CONTAR-SIMBOLOS-TABULEIRO  SECTION.                         RQ-0060
013500*----------------------------------------------------------------*
013510     PERFORM 0002-ZERAR-CONTAGEM THRU 0002-ZERAR-CONTAGEM-END
013520        VARYING WRK-IND-SIMBOLO FROM 1 BY 1
013530           UNTIL WRK-IND-SIMBOLO > GMC-QTD-SIMBOLOS
013540
013550     PERFORM 0002-CONTAR-LINHA THRU 0002-CONTAR-LINHA-END
013560        VARYING WRK-LINHA-R FROM 1 BY 1
013570           UNTIL WRK-LINHA-R > GMC-QTD-LINHAS
013580     .
013590*----------------------------------------------------------------*
013600*> cobol-lint CL002 0002-end
013610 0002-END.                       EXIT.
013620*----------------------------------------------------------------*
013630
013640*----------------------------------------------------------------*
013650*    CORPO DO LACO: ZERA A CONTAGEM DE UM SIMBOLO NO TABULEIRO
013660*----------------------------------------------------------------*
013670*> cobol-lint CL002 0002a-zerar-contagem
013680 0002-ZERAR-CONTAGEM             SECTION.                          RQ-0299
013690*----------------------------------------------------------------*
013700     SET IDX-CONTAGEM         TO WRK-IND-SIMBOLO
013710     MOVE ZERO                TO WRK-CONTAGEM-TABULEIRO
013720                                     (IDX-CONTAGEM)
013730     .
013740*----------------------------------------------------------------*
013750*> cobol-lint CL002 0002a-end
013760 0002-ZERAR-CONTAGEM-END.        EXIT.
013770*----------------------------------------------------------------*
013780
013790*----------------------------------------------------------------*
013800*    CORPO DO LACO EXTERNO: PERCORRE AS COLUNAS DE UMA LINHA DO
013810*    TABULEIRO CONTANDO OS SIMBOLOS PADRAO ENCONTRADOS
013820*----------------------------------------------------------------*
013830*> cobol-lint CL002 0002b-contar-linha
013840 0002-CONTAR-LINHA               SECTION.                          RQ-0299
013850*----------------------------------------------------------------*
013860     PERFORM 0002-CONTAR-CELULA THRU 0002-CONTAR-CELULA-END
013870        VARYING WRK-LINHA-C FROM 1 BY 1
013880           UNTIL WRK-LINHA-C > GMC-QTD-COLUNAS
013890     .
013900*----------------------------------------------------------------*
013910*> cobol-lint CL002 0002b-end
013920 0002-CONTAR-LINHA-END.          EXIT.
013930*----------------------------------------------------------------*
013940
013950*----------------------------------------------------------------*
013960*    CORPO DO LACO INTERNO: LOCALIZA O SIMBOLO DE UMA CELULA E,
013970*    SE FOR PADRAO, SOMA 1 NA SUA CONTAGEM GLOBAL
013980*----------------------------------------------------------------*
013990*> cobol-lint CL002 0002c-contar-celula
014000 0002-CONTAR-CELULA              SECTION.                          RQ-0299
014010*----------------------------------------------------------------*
014020     MOVE GMR-MATRIZ-COLUNA(WRK-LINHA-R, WRK-LINHA-C)
014030                           TO WRK-SIMBOLO-CELULA
014040     PERFORM 0021-LOCALIZAR-SIMBOLO-PADRAO THRU 0021-END
014050     IF WRK-ACHOU-SIMBOLO EQUAL 'S'
014060        ADD 1 TO WRK-CONTAGEM-TABULEIRO(IDX-HIT)
014070     END-IF
014080     .
014090*----------------------------------------------------------------*
014100*> cobol-lint CL002 0002c-end
014110 0002-CONTAR-CELULA-END.         EXIT.
014120*----------------------------------------------------------------*
014130
014140*----------------------------------------------------------------*
014150*    LOCALIZA O SIMBOLO DA CELULA NA GMC-SIMBOLO, SOMENTE SE FOR
014160*    DO TIPO PADRAO (SET IDX-HIT PARA O INDICE ENCONTRADO)
014170*----------------------------------------------------------------*
014180*> cobol-lint CL002 0021-localizar-simbolo-padrao
014190 0021-LOCALIZAR-SIMBOLO-PADRAO   SECTION.                         RQ-0076
014200*----------------------------------------------------------------*
014210     MOVE 'N'                     TO WRK-ACHOU-SIMBOLO
014220     PERFORM 0021-PROCURAR-SIMBOLO THRU 0021-PROCURAR-SIMBOLO-END
014230        VARYING WRK-IND-SIMBOLO FROM 1 BY 1
014240           UNTIL WRK-IND-SIMBOLO > GMC-QTD-SIMBOLOS
014250              OR WRK-ACHOU-SIMBOLO EQUAL 'S'
014260     .
014270*----------------------------------------------------------------*
014280*> cobol-lint CL002 0021-end
014290 0021-END.                       EXIT.
014300*----------------------------------------------------------------*
014310
014320*----------------------------------------------------------------*
014330*    CORPO DO LACO: CONFERE SE O SIMBOLO CORRENTE DA TABELA
014340*    CONFERE COM O NOME DA CELULA E E DO TIPO PADRAO
014350*----------------------------------------------------------------*
014360*> cobol-lint CL002 0021a-procurar-simbolo
014370 0021-PROCURAR-SIMBOLO           SECTION.                          RQ-0299
014380*----------------------------------------------------------------*
014390     SET IDX-SIMBOLO           TO WRK-IND-SIMBOLO
014400     IF GMC-SIM-NOME(IDX-SIMBOLO) EQUAL WRK-SIMBOLO-CELULA
014410        AND GMC-SIM-E-PADRAO(IDX-SIMBOLO)
014420        SET IDX-HIT            TO WRK-IND-SIMBOLO
014430        MOVE 'S'               TO WRK-ACHOU-SIMBOLO
014440     END-IF
014450     .
014460*----------------------------------------------------------------*
014470*> cobol-lint CL002 0021a-end
014480 0021-PROCURAR-SIMBOLO-END.      EXIT.
014490*----------------------------------------------------------------*
014500
014510*----------------------------------------------------------------*
014520*    REGRA SAME_SYMBOLS - CONTAGEM MINIMA DE OCORRENCIAS
014530*----------------------------------------------------------------*
014540*> cobol-lint CL002 0003-avaliar-mesmossim
014550 0003-AVALIAR-MESMOSSIM          SECTION.                          RQ-0111
014560*----------------------------------------------------------------*
014570     PERFORM 0003-AVALIAR-SIMBOLO THRU 0003-AVALIAR-SIMBOLO-END
014580        VARYING WRK-IND-SIMBOLO FROM 1 BY 1
014590           UNTIL WRK-IND-SIMBOLO > GMC-QTD-SIMBOLOS
014600     .
014610*----------------------------------------------------------------*
014620*> cobol-lint CL002 0003-end
014630 0003-END.                       EXIT.
014640*----------------------------------------------------------------*
014650
014660*----------------------------------------------------------------*
014670*    CORPO DO LACO: CONFERE SE A CONTAGEM DO SIMBOLO CORRENTE
014680*    ATENDE A QUANTIDADE MINIMA EXIGIDA PELA COMBINACAO
014690*----------------------------------------------------------------*
014700*> cobol-lint CL002 0003a-avaliar-simbolo
014710 0003-AVALIAR-SIMBOLO            SECTION.                          RQ-0299
014720*----------------------------------------------------------------*
014730     SET IDX-CONTAGEM         TO WRK-IND-SIMBOLO
014740     SET IDX-HIT              TO WRK-IND-SIMBOLO
014750     IF WRK-CONTAGEM-TABULEIRO(IDX-CONTAGEM) NOT LESS THAN
014760        GMC-WC-QTD-MINIMA(IDX-COMBINACAO)
014770        PERFORM 0005-REGISTRAR-VITORIA-GRUPO THRU 0005-END
014780     END-IF
014790     .
014800*----------------------------------------------------------------*
014810*> cobol-lint CL002 0003a-end
014820 0003-AVALIAR-SIMBOLO-END.       EXIT.
014830*----------------------------------------------------------------*
014840
014850*----------------------------------------------------------------*
014860*    REGRA LINEAR_SYMBOLS - PERCORRE CADA LINHA COBERTA DA WC
014870*----------------------------------------------------------------*
014880*> cobol-lint CL002 0004-avaliar-linear
014890 0004-AVALIAR-LINEAR             SECTION.                          RQ-0120
014900*----------------------------------------------------------------*
014910     MOVE ZERO                   TO WRK-QTD-JA-REGISTRADO
014920
014930     PERFORM 0004-AVALIAR-LINHA-COBERTA
014940                          THRU 0004-AVALIAR-LINHA-COBERTA-END
014950        VARYING WRK-IND-LINHA-COBERTA FROM 1 BY 1
014960           UNTIL WRK-IND-LINHA-COBERTA >
014970                 GMC-WC-QTD-LINHAS-COBERTAS(IDX-COMBINACAO)
014980     .
014990*----------------------------------------------------------------*
015000*> cobol-lint CL002 0004-end
015010 0004-END.                       EXIT.
015020*----------------------------------------------------------------*
015030
015040*----------------------------------------------------------------*
015050*    CORPO DO LACO: AVALIA UMA LINHA COBERTA DA COMBINACAO
015060*----------------------------------------------------------------*
015070*> cobol-lint CL002 0004a-avaliar-linha-coberta
015080 0004-AVALIAR-LINHA-COBERTA      SECTION.                          RQ-0299
015090*----------------------------------------------------------------*
015100     SET IDX-LINHA-COBERTA    TO WRK-IND-LINHA-COBERTA
015110     PERFORM 0041-AVALIAR-UMA-LINHA THRU 0041-END
015120     .
015130*----------------------------------------------------------------*
015140*> cobol-lint CL002 0004a-end
015150 0004-AVALIAR-LINHA-COBERTA-END. EXIT.
015160*----------------------------------------------------------------*
015170
015180*----------------------------------------------------------------*
015190*    VERIFICA SE TODAS AS CELULAS DE UMA LINHA COBERTA TEM O
015200*    MESMO SIMBOLO, PADRAO, E AINDA NAO REGISTRADO NESTA WC
015210*----------------------------------------------------------------*
015220*> cobol-lint CL002 0041-avaliar-uma-linha
015230 0041-AVALIAR-UMA-LINHA          SECTION.                          RQ-0157
015240*----------------------------------------------------------------*
015250     MOVE SPACES                  TO WRK-SIMBOLO-LINHA
015260     MOVE 'S'                     TO WRK-LINHA-E-UNIFORME
015270     MOVE 'N'                     TO WRK-LINHA-E-NULA
015280
015290     PERFORM 0041-AVALIAR-COORD THRU 0041-AVALIAR-COORD-END
015300        VARYING WRK-IND-COORD FROM 1 BY 1
015310           UNTIL WRK-IND-COORD >
015320                 GMC-WC-QTD-COORD(IDX-COMBINACAO,
015330                                  IDX-LINHA-COBERTA)
015340              OR WRK-LINHA-E-UNIFORME EQUAL 'N'
015350
015360     IF WRK-SIMBOLO-LINHA EQUAL SPACES
015370        MOVE 'S'                  TO WRK-LINHA-E-NULA
015380     END-IF
015390
015400     IF WRK-LINHA-E-UNIFORME EQUAL 'N'
015410        OR WRK-LINHA-E-NULA EQUAL 'S'
015420        GO TO 0041-END
015430     END-IF
015440
015450     IF WRK-TRACE-LIGADO
015460        DISPLAY 'AVL0001A - LINHA UNIFORME SIMB=' WRK-SL-1A-LETRA
015470                 WRK-SL-RESTO
015480     END-IF
015490
015500     MOVE WRK-SIMBOLO-LINHA       TO WRK-SIMBOLO-CELULA
015510     PERFORM 0021-LOCALIZAR-SIMBOLO-PADRAO THRU 0021-END
015520     IF WRK-ACHOU-SIMBOLO EQUAL 'N'
015530        GO TO 0041-END
015540     END-IF
015550
015560     PERFORM 0042-VERIFICAR-JA-REGISTRADO-NESTA-WC THRU 0042-END
015570     IF WRK-JA-REGISTRADO-NESTA-WC EQUAL 'S'
015580        GO TO 0041-END
015590     END-IF
015600
015610     SET IDX-JA-REGISTRADO       TO WRK-QTD-JA-REGISTRADO
015620     ADD 1                       TO WRK-QTD-JA-REGISTRADO
015630     SET IDX-JA-REGISTRADO       TO WRK-QTD-JA-REGISTRADO
015640     MOVE WRK-SIMBOLO-LINHA       TO
015650           WRK-SIMB-JA-REGISTRADO(IDX-JA-REGISTRADO)
015660
015670     PERFORM 0005-REGISTRAR-VITORIA-GRUPO THRU 0005-END
015680     .
015690*----------------------------------------------------------------*
015700*> cobol-lint CL002 0041-end
015710 0041-END.                       EXIT.
015720*----------------------------------------------------------------*
015730
015740*----------------------------------------------------------------*
015750*    CORPO DO LACO: CONFERE SE A CELULA DE UMA COORDENADA TEM O
015760*    MESMO SIMBOLO DA PRIMEIRA CELULA DA LINHA COBERTA
015770*----------------------------------------------------------------*
015780*> cobol-lint CL002 0041a-avaliar-coord
015790 0041-AVALIAR-COORD              SECTION.                          RQ-0299
015800*----------------------------------------------------------------*
015810     SET IDX-COORD            TO WRK-IND-COORD
015820     COMPUTE WRK-LINHA-R = GMC-WC-COORD-LINHA(IDX-COMBINACAO,
015830                              IDX-LINHA-COBERTA, IDX-COORD) + 1
015840     COMPUTE WRK-LINHA-C = GMC-WC-COORD-COLUNA(IDX-COMBINACAO,
015850                              IDX-LINHA-COBERTA, IDX-COORD) + 1
015860     MOVE GMR-MATRIZ-COLUNA(WRK-LINHA-R, WRK-LINHA-C)
015870                              TO WRK-SIMBOLO-CELULA
015880     COMPUTE WRK-CHAVE-CELULA = WRK-LINHA-R * 100 + WRK-LINHA-C
015890     IF WRK-TRACE-LIGADO
015900        DISPLAY 'AVL0001A - LIN=' WRK-CC-LINHA
015910                 ' COL=' WRK-CC-COLUNA
015920                 ' SIMB=' WRK-SE-1A-LETRA WRK-SE-RESTO
015930     END-IF
015940
015950     IF WRK-IND-COORD EQUAL 1
015960        MOVE WRK-SIMBOLO-CELULA TO WRK-SIMBOLO-LINHA
015970     ELSE
015980        IF WRK-SIMBOLO-CELULA NOT EQUAL WRK-SIMBOLO-LINHA
015990           MOVE 'N'           TO WRK-LINHA-E-UNIFORME
016000        END-IF
016010     END-IF
016020     .
016030*----------------------------------------------------------------*
016040*> cobol-lint CL002 0041a-end
016050 0041-AVALIAR-COORD-END.         EXIT.
016060*----------------------------------------------------------------*
016070
016080*----------------------------------------------------------------*
016090*    VERIFICA SE O SIMBOLO DA LINHA JA FOI REGISTRADO NESTA WC
016100*----------------------------------------------------------------*
016110*> cobol-lint CL002 0042-verificar-ja-registrado-nesta-wc
016120 0042-VERIFICAR-JA-REGISTRADO-NESTA-WC   SECTION.                  RQ-0268
016130*----------------------------------------------------------------*
016140     MOVE 'N'                     TO WRK-JA-REGISTRADO-NESTA-WC
016150     PERFORM 0042-PROCURAR-JA-REGISTRADO
016160                          THRU 0042-PROCURAR-JA-REGISTRADO-END
016170        VARYING WRK-IND-JA-REG FROM 1 BY 1
016180           UNTIL WRK-IND-JA-REG > WRK-QTD-JA-REGISTRADO
016190              OR WRK-JA-REGISTRADO-NESTA-WC EQUAL 'S'
016200     .
016210*----------------------------------------------------------------*
016220*> cobol-lint CL002 0042-end
016230 0042-END.                       EXIT.
016240*----------------------------------------------------------------*
016250
016260*----------------------------------------------------------------*
016270*    CORPO DO LACO: CONFERE SE UMA ENTRADA JA REGISTRADA E IGUAL
016280*    AO SIMBOLO DA LINHA CORRENTE
016290*----------------------------------------------------------------*
016300*> cobol-lint CL002 0042a-procurar-ja-registrado
016310 0042-PROCURAR-JA-REGISTRADO     SECTION.                          RQ-0299
016320*----------------------------------------------------------------*
016330     SET IDX-JA-REGISTRADO    TO WRK-IND-JA-REG
016340     IF WRK-SIMB-JA-REGISTRADO(IDX-JA-REGISTRADO) EQUAL
016350        WRK-SIMBOLO-LINHA
016360        MOVE 'S'              TO WRK-JA-REGISTRADO-NESTA-WC
016370     END-IF
016380     .
016390*----------------------------------------------------------------*
016400*> cobol-lint CL002 0042a-end
016410 0042-PROCURAR-JA-REGISTRADO-END. EXIT.
016420*----------------------------------------------------------------*
016430
016440*----------------------------------------------------------------*
016450*    REGISTRA, NA TABELA GMV, A VITORIA DA COMBINACAO CORRENTE
016460*    (IDX-COMBINACAO) PARA O SIMBOLO CORRENTE (IDX-HIT), NO
016470*    GRUPO DA COMBINACAO - MANTEM SO A DE MAIOR MULTIPLICADOR
016480*----------------------------------------------------------------*
016490*> cobol-lint CL002 0005-registrar-vitoria-grupo
016500 0005-REGISTRAR-VITORIA-GRUPO    SECTION.
016510*----------------------------------------------------------------*
016520     MOVE 'S'                    TO GMV-HIT-TEM-VITORIA(IDX-HIT)
016530     MOVE 'N'                    TO WRK-ACHOU-GRUPO
016540
016550     PERFORM 0005-PROCURAR-GRUPO THRU 0005-PROCURAR-GRUPO-END
016560        VARYING WRK-IND-GRUPO FROM 1 BY 1
016570           UNTIL WRK-IND-GRUPO > GMV-HIT-QTD-GRUPOS(IDX-HIT)
016580              OR WRK-ACHOU-GRUPO EQUAL 'S'
016590
016600     IF WRK-ACHOU-GRUPO EQUAL 'N'
016610        ADD 1                    TO GMV-HIT-QTD-GRUPOS(IDX-HIT)
016620        SET IDX-HIT-GRUPO        TO GMV-HIT-QTD-GRUPOS(IDX-HIT)
016630        MOVE GMC-WC-GRUPO(IDX-COMBINACAO) TO
016640             GMV-HG-NOME-GRUPO(IDX-HIT, IDX-HIT-GRUPO)
016650        MOVE GMC-WC-NOME(IDX-COMBINACAO) TO
016660             GMV-HG-COMBO-NOME(IDX-HIT, IDX-HIT-GRUPO)
016670        MOVE GMC-WC-MULTIPLICADOR(IDX-COMBINACAO) TO
016680             GMV-HG-MULTIPLICADOR(IDX-HIT, IDX-HIT-GRUPO)
016690     END-IF
016700
016710     IF WRK-TRACE-LIGADO
016720        DISPLAY 'AVL0001A - VITORIA SIMB=' IDX-HIT
016730                 ' WC=' GMC-WC-NOME(IDX-COMBINACAO)
016740     END-IF
016750     .
016760*----------------------------------------------------------------*
016770*> cobol-lint CL002 0005-end
016780 0005-END.                       EXIT.
016790*----------------------------------------------------------------*
016800
016810*----------------------------------------------------------------*
016820*    CORPO DO LACO: CONFERE SE O GRUPO CORRENTE DO HIT JA TEM
016830*    REGISTRO PARA O GRUPO DA COMBINACAO; SE SIM, MANTEM SO A
016840*    VITORIA DE MAIOR MULTIPLICADOR
016850*----------------------------------------------------------------*
016860*> cobol-lint CL002 0005a-procurar-grupo
016870 0005-PROCURAR-GRUPO             SECTION.                          RQ-0299
016880*----------------------------------------------------------------*
016890     SET IDX-HIT-GRUPO        TO WRK-IND-GRUPO
016900     IF GMV-HG-NOME-GRUPO(IDX-HIT, IDX-HIT-GRUPO) EQUAL
016910        GMC-WC-GRUPO(IDX-COMBINACAO)
016920        MOVE 'S'              TO WRK-ACHOU-GRUPO
016930        IF GMC-WC-MULTIPLICADOR(IDX-COMBINACAO) GREATER THAN
016940           GMV-HG-MULTIPLICADOR(IDX-HIT, IDX-HIT-GRUPO)
016950           MOVE GMC-WC-NOME(IDX-COMBINACAO) TO
016960                GMV-HG-COMBO-NOME(IDX-HIT, IDX-HIT-GRUPO)
016970           MOVE GMC-WC-MULTIPLICADOR(IDX-COMBINACAO) TO
016980                GMV-HG-MULTIPLICADOR(IDX-HIT, IDX-HIT-GRUPO)
016990        END-IF
017000     END-IF
017010     .
017020*----------------------------------------------------------------*
017030*> cobol-lint CL002 0005a-end
017040 0005-PROCURAR-GRUPO-END.        EXIT.
017050*----------------------------------------------------------------*
