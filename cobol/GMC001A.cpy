000100*================================================================*
000200* DESCRICAO..: BOOK DE CONFIGURACAO DO JOGO DE RASPADINHA
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 03/02/2026
000500* TAMANHO....: VARIAVEL - VIDE GMC001A-TAM-BOOK
000600*----------------------------------------------------------------*
000700* GMC-QTD-LINHAS         = QTDE DE LINHAS DO TABULEIRO (R)
000800* GMC-QTD-COLUNAS        = QTDE DE COLUNAS DO TABULEIRO (C)
000900* GMC-VALOR-APOSTA       = VALOR APOSTADO NA RODADA
001000*----------------------------------------------------------------*
001100* GMC-SIMBOLO            = TABELA DE SIMBOLOS (PADRAO E BONUS)
001200*   GMC-SIM-NOME         = NOME DO SIMBOLO
001300*   GMC-SIM-TIPO         = STANDARD OU BONUS
001400*   GMC-SIM-MULTIPLICADOR= MULTIPLICADOR BASE DO SIMBOLO
001500*   GMC-SIM-IMPACTO      = (BONUS) MULT_REWARD/EXTRA_BONUS/MISS
001600*   GMC-SIM-EXTRA        = (BONUS) VALOR FIXO DO EXTRA_BONUS
001700*----------------------------------------------------------------*
001800* GMC-PROB-PADRAO        = TABELA DE PROBABILIDADE POR CELULA
001900*   GMC-PPAD-LINHA/COLUNA= COORDENADA DA CELULA (BASE ZERO)
002000*   GMC-PPAD-PESO        = LISTA DE PESOS (SIMBOLO/PESO) DA CELULA
002100*----------------------------------------------------------------*
002200* GMC-PROB-BONUS         = LISTA GLOBAL DE PESOS DE SIMBOLO BONUS
002300*----------------------------------------------------------------*
002400* GMC-COMBINACAO         = TABELA DE COMBINACOES GANHADORAS
002500*   GMC-WC-NOME          = NOME DA COMBINACAO
002600*   GMC-WC-MULTIPLICADOR = MULTIPLICADOR QUANDO A COMBINACAO BATE
002700*   GMC-WC-CONDICAO      = SAME_SYMBOLS OU LINEAR_SYMBOLS
002800*   GMC-WC-GRUPO         = GRUPO DA COMBINACAO (VIDE WC-GROUP)
002900*   GMC-WC-QTD-MINIMA    = (SAME_SYMBOLS) QTDE MINIMA EXIGIDA
003000*   GMC-WC-LINHA-COBERTA = (LINEAR_SYMBOLS) LINHAS DE CELULAS
003100*================================================================*
003200 01  GMC001A-HEADER.
003300     05  GMC001A-COD-BOOK           PIC X(08) VALUE 'GMC001A'.
003400     05  GMC001A-TAM-BOOK           PIC 9(06) VALUE ZEROS.
003500     05  FILLER                     PIC X(10) VALUE SPACES.
003600
003700 01  GMC001A-REGISTRO.
003800*---------------------------------------------------------------*
003900*    SECAO 1 - DIMENSOES DO TABULEIRO
004000*---------------------------------------------------------------*
004100     05  GMC-DIMENSOES.
004200         10  GMC-QTD-LINHAS         PIC 9(02).
004300         10  GMC-QTD-COLUNAS        PIC 9(02).
004400         10  FILLER                 PIC X(06) VALUE SPACES.
004500
004600*---------------------------------------------------------------*
004700*    SECAO 2 - PARAMETRO DE EXECUCAO (APOSTA DA RODADA)
004800*---------------------------------------------------------------*
004900     05  GMC-PARAMETRO.
005000         10  GMC-VALOR-APOSTA       PIC 9(07)V99.
005100         10  FILLER                 PIC X(09) VALUE SPACES.
005200
005300*---------------------------------------------------------------*
005400*    SECAO 3 - TABELA DE SIMBOLOS (PADRAO E BONUS)
005500*---------------------------------------------------------------*
005600     05  GMC-QTD-SIMBOLOS           PIC 9(02) COMP.
005700     05  GMC-SIMBOLO OCCURS 20 TIMES
005800                     INDEXED BY IDX-SIMBOLO.
005900         10  GMC-SIM-NOME           PIC X(10).
006000         10  GMC-SIM-TIPO           PIC X(08).
006100             88  GMC-SIM-E-PADRAO       VALUE 'STANDARD'.
006200             88  GMC-SIM-E-BONUS        VALUE 'BONUS'.
006300         10  GMC-SIM-MULTIPLICADOR  PIC S9(3)V9(2).
006400         10  GMC-SIM-IMPACTO        PIC X(15).
006500             88  GMC-SIM-IMPACTO-MULT   VALUE 'MULTIPLY_REWARD'.
006600             88  GMC-SIM-IMPACTO-EXTRA  VALUE 'EXTRA_BONUS'.
006700             88  GMC-SIM-IMPACTO-MISS   VALUE 'MISS'.
006800         10  GMC-SIM-EXTRA          PIC S9(5)V9(2).
006900         10  FILLER                 PIC X(05) VALUE SPACES.
007000
007100*---------------------------------------------------------------*
007200*    SECAO 4 - PROBABILIDADE DE SIMBOLO PADRAO (POR CELULA)
007300*---------------------------------------------------------------*
007400     05  GMC-QTD-PROB-PADRAO        PIC 9(03) COMP.
007500     05  GMC-PROB-PADRAO OCCURS 225 TIMES
007600                     INDEXED BY IDX-PROB-PADRAO.
007700         10  GMC-PPAD-LINHA         PIC 9(02).
007800         10  GMC-PPAD-COLUNA        PIC 9(02).
007900         10  GMC-PPAD-QTD-PESO      PIC 9(02) COMP.
008000         10  GMC-PPAD-PESO OCCURS 10 TIMES
008100                     INDEXED BY IDX-PPAD-PESO.
008200             15  GMC-PPAD-SIMBOLO   PIC X(10).
008300             15  GMC-PPAD-PESO-VALOR PIC 9(05)V9(02).
008400             15  FILLER             PIC X(03) VALUE SPACES.
008500         10  FILLER                 PIC X(04) VALUE SPACES.
008600
008700*---------------------------------------------------------------*
008800*    SECAO 5 - PROBABILIDADE GLOBAL DE SIMBOLO BONUS
008900*---------------------------------------------------------------*
009000     05  GMC-QTD-PROB-BONUS         PIC 9(02) COMP.
009100     05  GMC-PROB-BONUS.
009200         10  GMC-PBON-PESO OCCURS 10 TIMES
009300                     INDEXED BY IDX-PBON-PESO.
009400             15  GMC-PBON-SIMBOLO   PIC X(10).
009500             15  GMC-PBON-PESO-VALOR PIC 9(05)V9(02).
009600             15  FILLER             PIC X(03) VALUE SPACES.
009700
009800*---------------------------------------------------------------*
009900*    SECAO 6 - TABELA DE COMBINACOES GANHADORAS
010000*---------------------------------------------------------------*
010100     05  GMC-QTD-COMBINACAO         PIC 9(02) COMP.
010200     05  GMC-COMBINACAO OCCURS 20 TIMES
010300                     INDEXED BY IDX-COMBINACAO.
010400         10  GMC-WC-NOME            PIC X(30).
010500         10  GMC-WC-MULTIPLICADOR   PIC S9(3)V9(2).
010600         10  GMC-WC-CONDICAO        PIC X(15).
010700             88  GMC-WC-E-MESMOSSIM     VALUE 'SAME_SYMBOLS'.
010800             88  GMC-WC-E-LINEAR        VALUE 'LINEAR_SYMBOLS'.
010900         10  GMC-WC-GRUPO           PIC X(30).
011000         10  GMC-WC-QTD-MINIMA      PIC 9(02).
011100         10  GMC-WC-QTD-LINHAS-COBERTAS PIC 9(02) COMP.
011200         10  GMC-WC-LINHA-COBERTA OCCURS 32 TIMES
011300                     INDEXED BY IDX-LINHA-COBERTA.
011400             15  GMC-WC-QTD-COORD   PIC 9(02) COMP.
011500             15  GMC-WC-COORD OCCURS 15 TIMES
011600                     INDEXED BY IDX-COORD.
011700                 20  GMC-WC-COORD-LINHA  PIC 9(02).
011800                 20  GMC-WC-COORD-COLUNA PIC 9(02).
011900             15  FILLER             PIC X(02) VALUE SPACES.
012000         10  FILLER                 PIC X(04) VALUE SPACES.
012100
012200*---------------------------------------------------------------*
012300*    SECAO 7 - ENCERRAMENTO DO BOOK
012400*---------------------------------------------------------------*
012500     05  FILLER                     PIC X(20) VALUE SPACES.
