000100      ******************************************************************
000200      * PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300      * INSTALACAO.: COBOL DICAS - DIVISAO DE JOGOS
000400      * DATA-ESCRITA: 13/03/1988
000500      * DATA-COMPIL.: (VIDE JCL DE COMPILACAO)
000600      * SEGURANCA..: USO INTERNO - NAO CONFIDENCIAL
000700      * DESCRICAO..: PROGRAMA PRINCIPAL DA RODADA DE RASPADINHA. LE A
000800      *              CONFIGURACAO DO JOGO (DIMENSOES, SIMBOLOS, PROBA-
000900      *              BILIDADES E COMBINACOES) E O PARAMETRO DE APOSTA,
001000      *              E ACIONA OS MODULOS DE GERACAO, APURACAO, CALCULO
001100      *              E SAIDA DA RODADA, NESSA ORDEM.
001200      * NOME.......: JOG0001A
001300      *----------------------------------------------------------------*
001400      *                       LOG DE ALTERACOES
001500      *----------------------------------------------------------------*
001600      * DATA       PROG  CHAMADO   DESCRICAO
001700      * ---------  ----  --------  ------------------------------------
001800      * 13/03/1988 JRS   ------    PROGRAMA ESCRITO - 1A VERSAO
001900      * 07/09/1988 JRS   RQ-0012   LEITURA DO ARQUIVO DE CONFIGURACAO
002000      * 18/01/1989 MAL   RQ-0031   ACIONA CFG0001A, CONFERE RETURN-CODE
002100      * 15/07/1990 MAL   RQ-0058   ACIONA GER0001A / AVL0001A / CLC0001A
002200      * 06/02/1991 JRS   RQ-0074   ACIONA SAI0001A P/ GRAVAR RESULTADO
002300      * 25/10/1992 CPS   RQ-0109   AGRUPAMENTO DAS LINHAS WCL POR COMBO
002400      * 06/04/1993 CPS   RQ-0118   VALIDACAO DO RETURN-CODE DE CFG0001A
002500      * 16/11/1994 MAL   RQ-0140   REVISAO GERAL DE COMENTARIOS
002600      * 04/06/1995 JRS   RQ-0155   TRACE GERAL DA RODADA VIA UPSI
002700      * 20/02/1997 CPS   RQ-0201   PEQUENOS AJUSTES DE PICTURE
002800      * 09/12/1998 MAL   RQ-0235   REVISAO PARA VIRADA DO ANO 2000 (Y2K)
002900      * 13/01/1999 MAL   RQ-0236   TESTES ADICIONAIS POS-Y2K
003000      * 02/08/2001 CPS   RQ-0266   AJUSTE NO LAYOUT DO ARQ. DE ENTRADA
003100      * 25/03/2003 JRS   RQ-0289   FECHAMENTO DO MODULO PARA PRODUCAO
003200      * 14/09/2003 CPS   RQ-0299   LACOS REESCRITOS EM PERFORM...THRU,
003300      *                            SEM PERFORM INLINE (PADRAO DA CASA)
003400      *----------------------------------------------------------------*
003500       IDENTIFICATION DIVISION.
003600       PROGRAM-ID.    JOG0001A.
003700       AUTHOR.        JOSE ROBERTO SILVA.
003800       INSTALLATION.  COBOL DICAS - DIVISAO DE JOGOS.
003900       DATE-WRITTEN.  13/03/1988.
004000       DATE-COMPILED.
004100       SECURITY.      USO INTERNO - NAO CONFIDENCIAL.
004200      *================================================================*
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           UPSI-0 IS WRK-SWITCH-TRACE ON STATUS IS WRK-TRACE-LIGADO
004700                                       OFF STATUS IS WRK-TRACE-DESLIG.
004800
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT JOG0001A-ENT ASSIGN TO RASPCFG
005200               ORGANIZATION IS LINE SEQUENTIAL.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  JOG0001A-ENT.
005700       01  FD-REG-ENTRADA                PIC X(250).
005800
005900       WORKING-STORAGE SECTION.
006000       01  WRK-TRACE-LIGADO              PIC 9(01) VALUE ZERO.
006100       01  WRK-TRACE-DESLIG              PIC 9(01) VALUE ZERO.
006200       01  WRK-FIM-ARQUIVO                PIC X(01) VALUE 'N'.
006300       01  WRK-RETURN-CODE                 PIC S9(04) COMP VALUE ZERO.
006400
006500      *----------------------------------------------------------------*
006600      *    AREA DE LEITURA DA LINHA E SUAS DECODIFICACOES POR TIPO DE
006700      *    REGISTRO (COLUNAS 1-3 = TIPO, COLUNA 4 = BRANCO SEPARADOR)
006800      *----------------------------------------------------------------*
006900       01  WRK-LINHA                       PIC X(250).
007000       01  WRK-L-TAG REDEFINES WRK-LINHA.
007100           05  WRK-TAG                         PIC X(03).
007200           05  FILLER                          PIC X(247).
007300
007400       01  WRK-L-DIM REDEFINES WRK-LINHA.
007500           05  FILLER                          PIC X(04).
007600           05  WRK-LDIM-LINHAS                 PIC 9(02).
007700           05  WRK-LDIM-COLUNAS                PIC 9(02).
007800           05  FILLER                          PIC X(242).
007900
008000       01  WRK-L-PAR REDEFINES WRK-LINHA.
008100           05  FILLER                          PIC X(04).
008200           05  WRK-LPAR-APOSTA                  PIC 9(07)V99.
008300           05  FILLER                          PIC X(237).
008400
008500       01  WRK-L-SIM REDEFINES WRK-LINHA.
008600           05  FILLER                          PIC X(04).
008700           05  WRK-LSIM-NOME                    PIC X(10).
008800           05  WRK-LSIM-TIPO                     PIC X(08).
008900           05  WRK-LSIM-MULT                      PIC S9(03)V9(02).
009000           05  WRK-LSIM-IMPACTO                    PIC X(15).
009100           05  WRK-LSIM-EXTRA                       PIC S9(05)V9(02).
009200           05  FILLER                          PIC X(201).
009300
009400       01  WRK-L-PPD REDEFINES WRK-LINHA.
009500           05  FILLER                          PIC X(04).
009600           05  WRK-LPPD-LINHA                   PIC 9(02).
009700           05  WRK-LPPD-COLUNA                   PIC 9(02).
009800           05  WRK-LPPD-QTD-PESO                  PIC 9(02).
009900           05  WRK-LPPD-PESO OCCURS 10 TIMES
010000                           INDEXED BY IDX-LPPD-PESO.
010100               10  WRK-LPPD-SIMBOLO                 PIC X(10).
010200               10  WRK-LPPD-PESO-VALOR               PIC 9(05)V9(02).
010300           05  FILLER                          PIC X(70).
010400
010500       01  WRK-L-PBN REDEFINES WRK-LINHA.
010600           05  FILLER                          PIC X(04).
010700           05  WRK-LPBN-QTD-PESO                  PIC 9(02).
010800           05  WRK-LPBN-PESO OCCURS 10 TIMES
010900                           INDEXED BY IDX-LPBN-PESO.
011000               10  WRK-LPBN-SIMBOLO                 PIC X(10).
011100               10  WRK-LPBN-PESO-VALOR               PIC 9(05)V9(02).
011200           05  FILLER                          PIC X(74).
011300
011400       01  WRK-L-WCN REDEFINES WRK-LINHA.
011500           05  FILLER                          PIC X(04).
011600           05  WRK-LWCN-NOME                     PIC X(30).
011700           05  WRK-LWCN-MULT                      PIC S9(03)V9(02).
011800           05  WRK-LWCN-CONDICAO                    PIC X(15).
011900           05  WRK-LWCN-GRUPO                        PIC X(30).
012000           05  WRK-LWCN-QTD-MINIMA                    PIC 9(02).
012100           05  WRK-LWCN-QTD-LINHAS                     PIC 9(02).
012200           05  FILLER                          PIC X(162).
012300
012400       01  WRK-L-WCL REDEFINES WRK-LINHA.
012500           05  FILLER                          PIC X(04).
012600           05  WRK-LWCL-NOME                     PIC X(30).
012700           05  WRK-LWCL-IDX-LINHA                  PIC 9(02).
012800           05  WRK-LWCL-QTD-COORD                   PIC 9(02).
012900           05  WRK-LWCL-COORD OCCURS 15 TIMES
013000                           INDEXED BY IDX-LWCL-COORD.
013100               10  WRK-LWCL-LINHA                     PIC 9(02).
013200               10  WRK-LWCL-COLUNA                    PIC 9(02).
013300           05  FILLER                          PIC X(152).
013400
013500      *----------------------------------------------------------------*
013600      *    INDICES DE MONTAGEM DAS TABELAS DA GMC001A
013700      *----------------------------------------------------------------*
013800       01  WRK-IND1                        PIC 9(03) COMP.
013900       01  WRK-IND2                         PIC 9(02) COMP.
014000
014100      *----------------------------------------------------------------*
014200      *    DOMINIO DA COMBINACAO EM MONTAGEM CORRENTE (REGISTROS WCL
014300      *    SEGUEM IMEDIATAMENTE O WCN DA MESMA COMBINACAO NO ARQUIVO)
014400      *----------------------------------------------------------------*
014500       01  WRK-IND-COMBO-ATUAL               PIC 9(02) COMP VALUE ZERO.
014600
014700      *    AREAS DE TRABALHO DA RODADA - OWNED AQUI, PASSADAS POR
014800      *    LINKAGE A TODOS OS SATELITES
014900       COPY GMC001A.
015000       COPY GMR001A.
015100       COPY GMV001A.
015200
015300      *================================================================*
015400       PROCEDURE DIVISION.
015500      *================================================================*
015600
015700      *----------------------------------------------------------------*
015800      *    PROCESSAMENTO PRINCIPAL DA RODADA
015900      *----------------------------------------------------------------*
016000      *> cobol-lint CL002 0000-processar
016100       0000-PROCESSAR                  SECTION.
016200      *----------------------------------------------------------------*
016300           PERFORM 0001-CARREGAR-CONFIGURACAO THRU 0001-END
016400           PERFORM 0002-ACIONAR-CFG0001A THRU 0002-END
016500
016600           IF WRK-RETURN-CODE NOT EQUAL ZERO
016700              DISPLAY 'JOG0001A - CONFIGURACAO INVALIDA - RODADA '
016800                       'ABORTADA. RETURN-CODE: ' WRK-RETURN-CODE
016900           ELSE
017000      *       SEQUENCIA DE ACIONAMENTO 0003 A 0006, UMA SO FAIXA
017100              PERFORM 0003-ACIONAR-GER0001A THRU 0006-END
017200           END-IF
017300
017400           STOP RUN
017500           .
017600      *----------------------------------------------------------------*
017700      *> cobol-lint CL002 0000-end
017800       0000-END.                       EXIT.
017900      *----------------------------------------------------------------*
018000
018100      *----------------------------------------------------------------*
018200      *    LE O ARQUIVO DE CONFIGURACAO E MONTA A GMC001A-REGISTRO
018300      *----------------------------------------------------------------*
018400      *> cobol-lint CL002 0001-carregar-configuracao
018500       0001-CARREGAR-CONFIGURACAO      SECTION.
018600      *----------------------------------------------------------------*
018700           MOVE ZERO                   TO GMC-QTD-SIMBOLOS
018800           MOVE ZERO                   TO GMC-QTD-PROB-PADRAO
018900           MOVE ZERO                   TO GMC-QTD-PROB-BONUS
019000           MOVE ZERO                   TO GMC-QTD-COMBINACAO
019100           MOVE ZERO                   TO WRK-IND-COMBO-ATUAL
019200
019300           OPEN INPUT JOG0001A-ENT
019400
019500           PERFORM 0011-LER-PROXIMA-LINHA THRU 0011-END
019600           PERFORM 0019-LACO-LEITURA-ARQUIVO
019700                                  THRU 0019-LACO-LEITURA-ARQUIVO-END
019800              UNTIL WRK-FIM-ARQUIVO EQUAL 'S'
019900
020000           CLOSE JOG0001A-ENT
020100           .
020200      *----------------------------------------------------------------*
020300      *> cobol-lint CL002 0001-end
020400       0001-END.                       EXIT.
020500      *----------------------------------------------------------------*
020600
020700      *----------------------------------------------------------------*
020800      *    CORPO DO LACO DE LEITURA: DESPACHA O REGISTRO CORRENTE PELO
020900      *    SEU TIPO E AVANCA PARA O PROXIMO REGISTRO DO ARQUIVO
021000      *----------------------------------------------------------------*
021100      *> cobol-lint CL002 0019-laco-leitura-arquivo
021200       0019-LACO-LEITURA-ARQUIVO       SECTION.
021300      *----------------------------------------------------------------*
021400           EVALUATE WRK-TAG
021500              WHEN 'DIM'  PERFORM 0012-TRATAR-DIM THRU 0012-END
021600              WHEN 'PAR'  PERFORM 0013-TRATAR-PAR THRU 0013-END
021700              WHEN 'SIM'  PERFORM 0014-TRATAR-SIM THRU 0014-END
021800              WHEN 'PPD'  PERFORM 0015-TRATAR-PPD THRU 0015-END
021900              WHEN 'PBN'  PERFORM 0016-TRATAR-PBN THRU 0016-END
022000              WHEN 'WCN'  PERFORM 0017-TRATAR-WCN THRU 0017-END
022100              WHEN 'WCL'  PERFORM 0018-TRATAR-WCL THRU 0018-END
022200              WHEN OTHER
022300                 DISPLAY 'JOG0001A - LINHA IGNORADA, TIPO INVALIDO: '
022400                          WRK-TAG
022500           END-EVALUATE
022600
022700           PERFORM 0011-LER-PROXIMA-LINHA THRU 0011-END
022800           .
022900      *----------------------------------------------------------------*
023000      *> cobol-lint CL002 0019-end
023100       0019-LACO-LEITURA-ARQUIVO-END.  EXIT.
023200      *----------------------------------------------------------------*
023300
023400      *----------------------------------------------------------------*
023500      *    LE A PROXIMA LINHA DO ARQUIVO DE CONFIGURACAO
023600      *----------------------------------------------------------------*
023700      *> cobol-lint CL002 0011-ler-proxima-linha
023800       0011-LER-PROXIMA-LINHA          SECTION.
023900      *----------------------------------------------------------------*
024000           READ JOG0001A-ENT INTO WRK-LINHA
024100              AT END MOVE 'S'          TO WRK-FIM-ARQUIVO
024200           END-READ
024300           .
024400      *----------------------------------------------------------------*
024500      *> cobol-lint CL002 0011-end
024600       0011-END.                       EXIT.
024700      *----------------------------------------------------------------*
024800
024900      *----------------------------------------------------------------*
025000      *    REGISTRO 'DIM' - DIMENSOES DO TABULEIRO
025100      *----------------------------------------------------------------*
025200      *> cobol-lint CL002 0012-tratar-dim
025300       0012-TRATAR-DIM                 SECTION.
025400      *----------------------------------------------------------------*
025500           MOVE WRK-LDIM-LINHAS          TO GMC-QTD-LINHAS
025600           MOVE WRK-LDIM-COLUNAS         TO GMC-QTD-COLUNAS
025700           .
025800      *----------------------------------------------------------------*
025900      *> cobol-lint CL002 0012-end
026000       0012-END.                       EXIT.
026100      *----------------------------------------------------------------*
026200
026300      *----------------------------------------------------------------*
026400      *    REGISTRO 'PAR' - PARAMETRO DE APOSTA DA RODADA
026500      *----------------------------------------------------------------*
026600      *> cobol-lint CL002 0013-tratar-par
026700       0013-TRATAR-PAR                 SECTION.
026800      *----------------------------------------------------------------*
026900           MOVE WRK-LPAR-APOSTA           TO GMC-VALOR-APOSTA
027000           .
027100      *----------------------------------------------------------------*
027200      *> cobol-lint CL002 0013-end
027300       0013-END.                       EXIT.
027400      *----------------------------------------------------------------*
027500
027600      *----------------------------------------------------------------*
027700      *    REGISTRO 'SIM' - UM SIMBOLO (PADRAO OU BONUS)
027800      *----------------------------------------------------------------*
027900      *> cobol-lint CL002 0014-tratar-sim
028000       0014-TRATAR-SIM                 SECTION.
028100      *----------------------------------------------------------------*
028200           ADD 1                        TO GMC-QTD-SIMBOLOS
028300           SET IDX-SIMBOLO               TO GMC-QTD-SIMBOLOS
028400           MOVE WRK-LSIM-NOME             TO GMC-SIM-NOME(IDX-SIMBOLO)
028500           MOVE WRK-LSIM-TIPO              TO GMC-SIM-TIPO(IDX-SIMBOLO)
028600           MOVE WRK-LSIM-MULT            TO
028700                                  GMC-SIM-MULTIPLICADOR(IDX-SIMBOLO)
028800           MOVE WRK-LSIM-IMPACTO           TO
028900                                  GMC-SIM-IMPACTO(IDX-SIMBOLO)
029000           MOVE WRK-LSIM-EXTRA              TO
029100                                  GMC-SIM-EXTRA(IDX-SIMBOLO)
029200           .
029300      *----------------------------------------------------------------*
029400      *> cobol-lint CL002 0014-end
029500       0014-END.                       EXIT.
029600      *----------------------------------------------------------------*
029700
029800      *----------------------------------------------------------------*
029900      *    REGISTRO 'PPD' - PROBABILIDADE PADRAO DE UMA CELULA, COM A
030000      *    SUA LISTA DE PESOS (SIMBOLO/PESO)
030100      *----------------------------------------------------------------*
030200      *> cobol-lint CL002 0015-tratar-ppd
030300       0015-TRATAR-PPD                 SECTION.
030400      *----------------------------------------------------------------*
030500           ADD 1                        TO GMC-QTD-PROB-PADRAO
030600           SET IDX-PROB-PADRAO           TO GMC-QTD-PROB-PADRAO
030700           MOVE WRK-LPPD-LINHA            TO
030800                                  GMC-PPAD-LINHA(IDX-PROB-PADRAO)
030900           MOVE WRK-LPPD-COLUNA            TO
031000                                  GMC-PPAD-COLUNA(IDX-PROB-PADRAO)
031100           MOVE WRK-LPPD-QTD-PESO            TO
031200                                  GMC-PPAD-QTD-PESO(IDX-PROB-PADRAO)
031300
031400           PERFORM 0015-TRATAR-PPD-LOOP THRU 0015-TRATAR-PPD-LOOP-END
031500              VARYING WRK-IND2 FROM 1 BY 1
031600                 UNTIL WRK-IND2 > WRK-LPPD-QTD-PESO
031700           .
031800      *----------------------------------------------------------------*
031900      *> cobol-lint CL002 0015-end
032000       0015-END.                       EXIT.
032100      *----------------------------------------------------------------*
032200
032300      *----------------------------------------------------------------*
032400      *    CORPO DO LACO: COPIA UM PESO (SIMBOLO/VALOR) DA LINHA PPD
032500      *    PARA A ENTRADA WRK-IND2 DA PROBABILIDADE PADRAO CORRENTE
032600      *----------------------------------------------------------------*
032700      *> cobol-lint CL002 0015a-tratar-ppd-loop
032800       0015-TRATAR-PPD-LOOP            SECTION.
032900      *----------------------------------------------------------------*
033000           SET IDX-LPPD-PESO          TO WRK-IND2
033100           SET IDX-PPAD-PESO          TO WRK-IND2
033200           MOVE WRK-LPPD-SIMBOLO(IDX-LPPD-PESO) TO
033300                GMC-PPAD-SIMBOLO(IDX-PROB-PADRAO, IDX-PPAD-PESO)
033400           MOVE WRK-LPPD-PESO-VALOR(IDX-LPPD-PESO) TO
033500                GMC-PPAD-PESO-VALOR(IDX-PROB-PADRAO, IDX-PPAD-PESO)
033600           .
033700      *----------------------------------------------------------------*
033800      *> cobol-lint CL002 0015a-end
033900       0015-TRATAR-PPD-LOOP-END.       EXIT.
034000      *----------------------------------------------------------------*
034100
034200      *----------------------------------------------------------------*
034300      *    REGISTRO 'PBN' - LISTA GLOBAL DE PESOS DE SIMBOLO BONUS
034400      *----------------------------------------------------------------*
034500      *> cobol-lint CL002 0016-tratar-pbn
034600       0016-TRATAR-PBN                 SECTION.
034700      *----------------------------------------------------------------*
034800           MOVE WRK-LPBN-QTD-PESO         TO GMC-QTD-PROB-BONUS
034900
035000           PERFORM 0016-TRATAR-PBN-LOOP THRU 0016-TRATAR-PBN-LOOP-END
035100              VARYING WRK-IND2 FROM 1 BY 1
035200                 UNTIL WRK-IND2 > WRK-LPBN-QTD-PESO
035300           .
035400      *----------------------------------------------------------------*
035500      *> cobol-lint CL002 0016-end
035600       0016-END.                       EXIT.
035700      *----------------------------------------------------------------*
035800
035900      *----------------------------------------------------------------*
036000      *    CORPO DO LACO: COPIA UM PESO (SIMBOLO/VALOR) DA LINHA PBN
036100      *    PARA A LISTA GLOBAL DE PROBABILIDADE BONUS
036200      *----------------------------------------------------------------*
036300      *> cobol-lint CL002 0016a-tratar-pbn-loop
036400       0016-TRATAR-PBN-LOOP            SECTION.
036500      *----------------------------------------------------------------*
036600           SET IDX-LPBN-PESO           TO WRK-IND2
036700           SET IDX-PBON-PESO           TO WRK-IND2
036800           MOVE WRK-LPBN-SIMBOLO(IDX-LPBN-PESO) TO
036900                GMC-PBON-SIMBOLO(IDX-PBON-PESO)
037000           MOVE WRK-LPBN-PESO-VALOR(IDX-LPBN-PESO) TO
037100                GMC-PBON-PESO-VALOR(IDX-PBON-PESO)
037200           .
037300      *----------------------------------------------------------------*
037400      *> cobol-lint CL002 0016a-end
037500       0016-TRATAR-PBN-LOOP-END.       EXIT.
037600      *----------------------------------------------------------------*
037700
037800      *----------------------------------------------------------------*
037900      *    REGISTRO 'WCN' - CABECALHO DE UMA COMBINACAO GANHADORA
038000      *----------------------------------------------------------------*
038100      *> cobol-lint CL002 0017-tratar-wcn
038200       0017-TRATAR-WCN                 SECTION.
038300      *----------------------------------------------------------------*
038400           ADD 1                        TO GMC-QTD-COMBINACAO
038500           MOVE GMC-QTD-COMBINACAO      TO WRK-IND-COMBO-ATUAL
038600           SET IDX-COMBINACAO            TO WRK-IND-COMBO-ATUAL
038700
038800           MOVE WRK-LWCN-NOME             TO
038900                                  GMC-WC-NOME(IDX-COMBINACAO)
039000           MOVE WRK-LWCN-MULT               TO
039100                                  GMC-WC-MULTIPLICADOR(IDX-COMBINACAO)
039200           MOVE WRK-LWCN-CONDICAO            TO
039300                                  GMC-WC-CONDICAO(IDX-COMBINACAO)
039400           MOVE WRK-LWCN-GRUPO                TO
039500                                  GMC-WC-GRUPO(IDX-COMBINACAO)
039600           MOVE WRK-LWCN-QTD-MINIMA             TO
039700                                  GMC-WC-QTD-MINIMA(IDX-COMBINACAO)
039800           MOVE ZERO                    TO
039900                                  GMC-WC-QTD-LINHAS-COBERTAS
040000                                                  (IDX-COMBINACAO)
040100           .
040200      *----------------------------------------------------------------*
040300      *> cobol-lint CL002 0017-end
040400       0017-END.                       EXIT.
040500      *----------------------------------------------------------------*
040600
040700      *----------------------------------------------------------------*
040800      *    REGISTRO 'WCL' - UMA LINHA COBERTA DA COMBINACAO CORRENTE
040900      *    (WRK-IND-COMBO-ATUAL, MONTADO PELO WCN QUE A PRECEDE)
041000      *----------------------------------------------------------------*
041100      *> cobol-lint CL002 0018-tratar-wcl
041200       0018-TRATAR-WCL                 SECTION.
041300      *----------------------------------------------------------------*
041400           SET IDX-COMBINACAO            TO WRK-IND-COMBO-ATUAL
041500           ADD 1                        TO
041600                              GMC-WC-QTD-LINHAS-COBERTAS(IDX-COMBINACAO)
041700           SET IDX-LINHA-COBERTA          TO
041800                              GMC-WC-QTD-LINHAS-COBERTAS(IDX-COMBINACAO)
041900
042000           MOVE WRK-LWCL-QTD-COORD          TO
042100                GMC-WC-QTD-COORD(IDX-COMBINACAO, IDX-LINHA-COBERTA)
042200
042300           PERFORM 0018-TRATAR-WCL-LOOP THRU 0018-TRATAR-WCL-LOOP-END
042400              VARYING WRK-IND2 FROM 1 BY 1
042500                 UNTIL WRK-IND2 > WRK-LWCL-QTD-COORD
042600           .
042700      *----------------------------------------------------------------*
042800      *> cobol-lint CL002 0018-end
042900       0018-END.                       EXIT.
043000      *----------------------------------------------------------------*
043100
043200      *----------------------------------------------------------------*
043300      *    CORPO DO LACO: COPIA UMA COORDENADA DA LINHA WCL PARA A
043400      *    LINHA COBERTA CORRENTE DA COMBINACAO
043500      *----------------------------------------------------------------*
043600      *> cobol-lint CL002 0018a-tratar-wcl-loop
043700       0018-TRATAR-WCL-LOOP            SECTION.
043800      *----------------------------------------------------------------*
043900           SET IDX-LWCL-COORD          TO WRK-IND2
044000           SET IDX-COORD                TO WRK-IND2
044100           MOVE WRK-LWCL-LINHA(IDX-LWCL-COORD) TO
044200                GMC-WC-COORD-LINHA(IDX-COMBINACAO,
044300                                    IDX-LINHA-COBERTA, IDX-COORD)
044400           MOVE WRK-LWCL-COLUNA(IDX-LWCL-COORD) TO
044500                GMC-WC-COORD-COLUNA(IDX-COMBINACAO,
044600                                     IDX-LINHA-COBERTA, IDX-COORD)
044700           .
044800      *----------------------------------------------------------------*
044900      *> cobol-lint CL002 0018a-end
045000       0018-TRATAR-WCL-LOOP-END.       EXIT.
045100      *----------------------------------------------------------------*
045200
045300      *----------------------------------------------------------------*
045400      *    ACIONA A VALIDACAO DA CONFIGURACAO (CFG0001A)
045500      *----------------------------------------------------------------*
045600      *> cobol-lint CL002 0002-acionar-cfg0001a
045700       0002-ACIONAR-CFG0001A           SECTION.
045800      *----------------------------------------------------------------*
045900           CALL 'CFG0001A' USING GMC001A-REGISTRO
046000           MOVE RETURN-CODE             TO WRK-RETURN-CODE
046100           .
046200      *----------------------------------------------------------------*
046300      *> cobol-lint CL002 0002-end
046400       0002-END.                       EXIT.
046500      *----------------------------------------------------------------*
046600
046700      *----------------------------------------------------------------*
046800      *    ACIONA A GERACAO DO TABULEIRO (GER0001A)
046900      *----------------------------------------------------------------*
047000      *> cobol-lint CL002 0003-acionar-ger0001a
047100       0003-ACIONAR-GER0001A           SECTION.
047200      *----------------------------------------------------------------*
047300           CALL 'GER0001A' USING GMC001A-REGISTRO GMR001A-REGISTRO
047400           .
047500      *----------------------------------------------------------------*
047600      *> cobol-lint CL002 0003-end
047700       0003-END.                       EXIT.
047800      *----------------------------------------------------------------*
047900
048000      *----------------------------------------------------------------*
048100      *    ACIONA A APURACAO DE COMBINACOES GANHADORAS (AVL0001A)
048200      *----------------------------------------------------------------*
048300      *> cobol-lint CL002 0004-acionar-avl0001a
048400       0004-ACIONAR-AVL0001A           SECTION.
048500      *----------------------------------------------------------------*
048600           CALL 'AVL0001A' USING GMC001A-REGISTRO GMR001A-REGISTRO
048700                                  GMV001A-REGISTRO
048800           .
048900      *----------------------------------------------------------------*
049000      *> cobol-lint CL002 0004-end
049100       0004-END.                       EXIT.
049200      *----------------------------------------------------------------*
049300
049400      *----------------------------------------------------------------*
049500      *    ACIONA O CALCULO DO PREMIO DA RODADA (CLC0001A)
049600      *----------------------------------------------------------------*
049700      *> cobol-lint CL002 0005-acionar-clc0001a
049800       0005-ACIONAR-CLC0001A           SECTION.
049900      *----------------------------------------------------------------*
050000           CALL 'CLC0001A' USING GMC001A-REGISTRO GMR001A-REGISTRO
050100                                  GMV001A-REGISTRO
050200           .
050300      *----------------------------------------------------------------*
050400      *> cobol-lint CL002 0005-end
050500       0005-END.                       EXIT.
050600      *----------------------------------------------------------------*
050700
050800      *----------------------------------------------------------------*
050900      *    ACIONA A MONTAGEM E GRAVACAO DO RESULTADO FINAL (SAI0001A)
051000      *----------------------------------------------------------------*
051100      *> cobol-lint CL002 0006-acionar-sai0001a
051200       0006-ACIONAR-SAI0001A           SECTION.
051300      *----------------------------------------------------------------*
051400           CALL 'SAI0001A' USING GMC001A-REGISTRO GMR001A-REGISTRO
051500                                  GMV001A-REGISTRO
051600
051700           IF WRK-TRACE-LIGADO
051800              DISPLAY 'JOG0001A - RODADA ENCERRADA. PREMIO='
051900                       GMR-PREMIO
052000           END-IF
052100           .
052200      *----------------------------------------------------------------*
052300      *> cobol-lint CL002 0006-end
052400       0006-END.                       EXIT.
052500      *----------------------------------------------------------------*
