000100*================================================================*
000200* DESCRICAO..: BOOK DE APURACAO DE VITORIAS DA RODADA
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 03/02/2026
000500* TAMANHO....: VARIAVEL - VIDE GMV001A-TAM-BOOK
000600*----------------------------------------------------------------*
000700* PREENCHIDO POR AVL0001A, LIDO POR CLC0001A E SAI0001A.
000800* CADA POSICAO DE GMV-HIT CORRESPONDE AO MESMO INDICE DO SIMBOLO
000900* EM GMC-SIMBOLO (MESMA ORDEM DE CONFIGURACAO - NAO ALFABETICA).
001000*----------------------------------------------------------------*
001100* GMV-HIT-TEM-VITORIA = 'S' SE O SIMBOLO GANHOU EM ALGUM GRUPO
001200* GMV-HIT-QTD-GRUPOS  = QTDE DE GRUPOS EM QUE O SIMBOLO GANHOU
001300* GMV-HG-NOME-GRUPO   = CHAVE DO GRUPO (VIDE GMC-WC-GRUPO)
001400* GMV-HG-COMBO-NOME   = NOME DA COMBINACAO DE MAIOR MULTIPLICADOR
001500*                       JA REGISTRADA NESTE GRUPO PARA O SIMBOLO
001600* GMV-HG-MULTIPLICADOR= MULTIPLICADOR DESSA COMBINACAO
001700*================================================================*
001800 01  GMV001A-HEADER.
001900     05  GMV001A-COD-BOOK           PIC X(08) VALUE 'GMV001A'.
002000     05  GMV001A-TAM-BOOK           PIC 9(06) VALUE ZEROS.
002100     05  FILLER                     PIC X(10) VALUE SPACES.
002200
002300 01  GMV001A-REGISTRO.
002400     05  GMV-HIT OCCURS 20 TIMES
002500                     INDEXED BY IDX-HIT.
002600         10  GMV-HIT-TEM-VITORIA    PIC X(01) VALUE 'N'.
002700         10  GMV-HIT-QTD-GRUPOS     PIC 9(01) COMP VALUE ZERO.
002800         10  GMV-HIT-GRUPO OCCURS 5 TIMES
002900                     INDEXED BY IDX-HIT-GRUPO.
003000             15  GMV-HG-NOME-GRUPO      PIC X(30) VALUE SPACES.
003100             15  GMV-HG-COMBO-NOME      PIC X(30) VALUE SPACES.
003200             15  GMV-HG-MULTIPLICADOR   PIC S9(3)V9(2) VALUE ZERO.
003300         10  FILLER                 PIC X(04) VALUE SPACES.
003400
003500*---------------------------------------------------------------*
003600*    ENCERRAMENTO DO BOOK
003700*---------------------------------------------------------------*
003800     05  FILLER                     PIC X(20) VALUE SPACES.
