000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* INSTALACAO.: COBOL DICAS - DIVISAO DE JOGOS
000400* DATA-ESCRITA: 16/03/1988
000500* DATA-COMPIL.: (VIDE JCL DE COMPILACAO)
000600* SEGURANCA..: USO INTERNO - NAO CONFIDENCIAL
000700* DESCRICAO..: CALCULO DO PREMIO DA RODADA. PRIMEIRO APURA O
000800*              PREMIO PADRAO (SIMBOLOS GANHADORES X MULTIPLICADOR
000900*              DOS GRUPOS) E, SE POSITIVO, APLICA OS SIMBOLOS
001000*              BONUS DO TABULEIRO NA ORDEM DE VARREDURA.
001100* NOME.......: CLC0001A
001200*----------------------------------------------------------------*
001300*                       LOG DE ALTERACOES
001400*----------------------------------------------------------------*
001500* DATA       PROG  CHAMADO   DESCRICAO
001600* ---------  ----  --------  ------------------------------------
001700* 16/03/1988 JRS   ------    PROGRAMA ESCRITO - 1A VERSAO
001800* 21/09/1988 JRS   RQ-0015   CALCULO DO PREMIO PADRAO POR SIMBOLO
001900* 10/02/1989 MAL   RQ-0034   COMPOSICAO DOS MULT. DE GRUPO
002000* 27/08/1990 MAL   RQ-0061   APLICACAO SEQUENCIAL DO BONUS
002100* 19/02/1991 JRS   RQ-0077   BONUS SO ATUA SE O PREMIO PADRAO > 0
002200* 05/11/1992 CPS   RQ-0112   ARREDONDA EM CADA PASSO (ROUNDED)
002300* 16/04/1993 CPS   RQ-0121   TRATA SIMBOLO BONUS TIPO MISS
002400* 25/11/1994 MAL   RQ-0143   REVISAO GERAL DE COMENTARIOS
002500* 13/06/1995 JRS   RQ-0158   TRACE DE CALCULO VIA UPSI
002600* 01/03/1997 CPS   RQ-0204   PEQUENOS AJUSTES DE PICTURE
002700* 09/12/1998 MAL   RQ-0235   REVISAO PARA VIRADA DO ANO 2000 (Y2K)
002800* 22/01/1999 MAL   RQ-0236   TESTES ADICIONAIS POS-Y2K
002900* 11/08/2001 CPS   RQ-0269   AJUSTE NA BUSCA DO SIMBOLO NA GMC
003000* 28/03/2003 JRS   RQ-0292   FECHAMENTO DO MODULO PARA PRODUCAO
003050* 15/09/2003 CPS   RQ-0299   LACOS REESCRITOS EM PERFORM...THRU,
003070*                            SEM PERFORM INLINE (PADRAO DA CASA)
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    CLC0001A.
003400 AUTHOR.        JOSE ROBERTO SILVA.
003500 INSTALLATION.  COBOL DICAS - DIVISAO DE JOGOS.
003600 DATE-WRITTEN.  16/03/1988.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - NAO CONFIDENCIAL.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS WRK-SWITCH-TRACE ON STATUS IS WRK-TRACE-LIGADO
004400                                 OFF STATUS IS WRK-TRACE-DESLIG.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  WRK-TRACE-LIGADO              PIC 9(01) VALUE ZERO.
004900 01  WRK-TRACE-DESLIG              PIC 9(01) VALUE ZERO.
005000
005100*----------------------------------------------------------------*
005200*    INDICES E CONTADORES
005300*----------------------------------------------------------------*
005400 01  WRK-IND-SIMBOLO                PIC 9(02) COMP.
005500 01  WRK-IND-SIMBOLO2                PIC 9(02) COMP.
005600 01  WRK-IND-GRUPO                    PIC 9(01) COMP.
005700 01  WRK-IND-LINHA                     PIC 9(02) COMP.
005800 01  WRK-IND-COLUNA                     PIC 9(02) COMP.
005900
006000*----------------------------------------------------------------*
006100*    VALORES MONETARIOS - SEMPRE DISPLAY, NUNCA EMPACOTADOS
006200*----------------------------------------------------------------*
006300 01  WRK-PREMIO-PADRAO                   PIC S9(09)V9(02)
006400                                          VALUE ZERO.
006500 01  WRK-PREMIO-SIMBOLO                   PIC S9(09)V9(02)
006600                                          VALUE ZERO.
006700 01  WRK-PREMIO-CORRENTE                   PIC S9(09)V9(02)
006800                                          VALUE ZERO.
006900 01  WRK-PREMIO-CORRENTE-R REDEFINES WRK-PREMIO-CORRENTE.
007000     05  WRK-PC-PARTE-INTEIRA                 PIC S9(09).
007100     05  WRK-PC-PARTE-DECIMAL                 PIC 9(02).
007200 01  WRK-MULTIPLICADOR-GRUPO                PIC S9(03)V9(02)
007300                                          VALUE ZERO.
007400
007500*----------------------------------------------------------------*
007600*    AREA DE TRABALHO DO SIMBOLO E DA CELULA CORRENTE
007700*----------------------------------------------------------------*
007800 01  WRK-SIMBOLO-CELULA                      PIC X(10).
007900 01  WRK-SIMBOLO-CELULA-R REDEFINES WRK-SIMBOLO-CELULA.
008000     05  WRK-SE-1A-LETRA                         PIC X(01).
008100     05  WRK-SE-RESTO                            PIC X(09).
008200 01  WRK-CHAVE-CELULA                         PIC 9(04) COMP
008300                                          VALUE ZERO.
008400 01  WRK-CHAVE-CELULA-R REDEFINES WRK-CHAVE-CELULA.
008500     05  WRK-CC-LINHA                         PIC 9(02).
008600     05  WRK-CC-COLUNA                        PIC 9(02).
008700 01  WRK-ACHOU-SIMBOLO                        PIC X(01).
008800
008900 LINKAGE SECTION.
009000*    CONFIGURACAO DA RODADA (SIMBOLOS E APOSTA)
009100 COPY GMC001A.
009200*    TABULEIRO GERADO PELO GER0001A
009300 COPY GMR001A.
009400*    APURACAO DE VITORIAS FEITA PELO AVL0001A
009500 COPY GMV001A.
009600
009700*================================================================*
009800 PROCEDURE DIVISION USING GMC001A-REGISTRO
009900                           GMR001A-REGISTRO
010000                           GMV001A-REGISTRO.
010100*================================================================*
010200
010300*----------------------------------------------------------------*
010400*    PROCESSAMENTO PRINCIPAL
010500*----------------------------------------------------------------*
010600*> cobol-lint CL002 0000-processar
010610*> cobol-lint CL002 0000-processar
010620 0000-PROCESSAR                  SECTION.                          RQ-0015
010630*----------------------------------------------------------------*
010640     PERFORM 0002-CALC-PREMIO-PADRAO THRU 0002-END
010650
010660     MOVE WRK-PREMIO-PADRAO      TO WRK-PREMIO-CORRENTE
010670     IF WRK-PREMIO-PADRAO NOT EQUAL ZERO
010680        PERFORM 0003-APLICAR-BONUS THRU 0003-END
010690     END-IF
010700
010710     MOVE WRK-PREMIO-CORRENTE    TO GMR-PREMIO
010720
010730     IF WRK-TRACE-LIGADO
010740        DISPLAY 'CLC0001A - PREMIO PADRAO=' WRK-PREMIO-PADRAO
010750                 ' PREMIO FINAL=' WRK-PREMIO-CORRENTE
010760     END-IF
010770
010780     MOVE 0                      TO RETURN-CODE
010790     GOBACK
010800     .
010810*----------------------------------------------------------------*
010820*> cobol-lint CL002 0000-end
010830 0000-END.                       EXIT.
010840*----------------------------------------------------------------*
010850
010860*----------------------------------------------------------------*
010870*    SOMA O PREMIO DE CADA SIMBOLO GANHADOR (APOSTA X MULT.
010880*    BASE DO SIMBOLO X MULTIPLICADORES DE CADA GRUPO GANHO)
010890*----------------------------------------------------------------*
010900*> cobol-lint CL002 0002-calc-premio-padrao
010910 0002-CALC-PREMIO-PADRAO         SECTION.                          RQ-0034
010920*----------------------------------------------------------------*
010930     MOVE ZERO                   TO WRK-PREMIO-PADRAO
010940
010950     PERFORM 0002-CALC-PREMIO-SE-GANHOU
010960                          THRU 0002-CALC-PREMIO-SE-GANHOU-END
010970        VARYING WRK-IND-SIMBOLO FROM 1 BY 1
010980           UNTIL WRK-IND-SIMBOLO > GMC-QTD-SIMBOLOS
010990     .
011000*----------------------------------------------------------------*
011010*> cobol-lint CL002 0002-end
011020 0002-END.                       EXIT.
011030*----------------------------------------------------------------*
011040
011050*----------------------------------------------------------------*
011060*    CORPO DO LACO: SE O SIMBOLO CORRENTE TEVE VITORIA, SOMA O
011070*    SEU PREMIO AO PREMIO PADRAO DA RODADA
011080*----------------------------------------------------------------*
011090*> cobol-lint CL002 0002a-calc-premio-se-ganhou
011100 0002-CALC-PREMIO-SE-GANHOU      SECTION.                          RQ-0299
011110*----------------------------------------------------------------*
011120     SET IDX-HIT               TO WRK-IND-SIMBOLO
011130     SET IDX-SIMBOLO           TO WRK-IND-SIMBOLO
011140     IF GMV-HIT-TEM-VITORIA(IDX-HIT) EQUAL 'S'
011150        PERFORM 0021-CALC-PREMIO-DE-UM-SIMBOLO THRU 0021-END
011160        ADD WRK-PREMIO-SIMBOLO TO WRK-PREMIO-PADRAO
011170     END-IF
011180     .
011190*----------------------------------------------------------------*
011200*> cobol-lint CL002 0002a-end
011210 0002-CALC-PREMIO-SE-GANHOU-END. EXIT.
011220*----------------------------------------------------------------*
011230
011240*----------------------------------------------------------------*
011250*    CALCULA O PREMIO DE UM SIMBOLO GANHADOR (IDX-SIMBOLO /
011260*    IDX-HIT JA POSICIONADOS PELO CHAMADOR)
011270*----------------------------------------------------------------*
011280*> cobol-lint CL002 0021-calc-premio-de-um-simbolo
011290 0021-CALC-PREMIO-DE-UM-SIMBOLO  SECTION.                          RQ-0061
011300*----------------------------------------------------------------*
011310     COMPUTE WRK-PREMIO-SIMBOLO ROUNDED =
011320             GMC-VALOR-APOSTA * GMC-SIM-MULTIPLICADOR(IDX-SIMBOLO)
011330
011340     PERFORM 0021-COMPOR-MULT-GRUPO
011350                          THRU 0021-COMPOR-MULT-GRUPO-END
011360        VARYING WRK-IND-GRUPO FROM 1 BY 1
011370           UNTIL WRK-IND-GRUPO > GMV-HIT-QTD-GRUPOS(IDX-HIT)
011380
011390     IF WRK-TRACE-LIGADO
011400        DISPLAY 'CLC0001A - PREMIO SIMB='
011410                 GMC-SIM-NOME(IDX-SIMBOLO)
011420                 ' VALOR=' WRK-PREMIO-SIMBOLO
011430     END-IF
011440     .
011450*----------------------------------------------------------------*
011460*> cobol-lint CL002 0021-end
011470 0021-END.                       EXIT.
011480*----------------------------------------------------------------*
011490
011500*----------------------------------------------------------------*
011510*    CORPO DO LACO: COMPOE NO PREMIO DO SIMBOLO O MULTIPLICADOR
011520*    DE UM GRUPO GANHO PELA COMBINACAO
011530*----------------------------------------------------------------*
011540*> cobol-lint CL002 0021a-compor-mult-grupo
011550 0021-COMPOR-MULT-GRUPO          SECTION.                          RQ-0112
011560*----------------------------------------------------------------*
011570     SET IDX-HIT-GRUPO         TO WRK-IND-GRUPO
011580     MOVE GMV-HG-MULTIPLICADOR(IDX-HIT, IDX-HIT-GRUPO)
011590                               TO WRK-MULTIPLICADOR-GRUPO
011600     COMPUTE WRK-PREMIO-SIMBOLO ROUNDED =
011610             WRK-PREMIO-SIMBOLO * WRK-MULTIPLICADOR-GRUPO
011620     .
011630*----------------------------------------------------------------*
011640*> cobol-lint CL002 0021a-end
011650 0021-COMPOR-MULT-GRUPO-END.     EXIT.
011660*----------------------------------------------------------------*
011670
011680*----------------------------------------------------------------*
011690*    APLICA OS SIMBOLOS BONUS DO TABULEIRO, EM ORDEM DE VARREDURA
011700*    (LINHA-MAJOR), SOBRE O PREMIO CORRENTE
011710*----------------------------------------------------------------*
011720*> cobol-lint CL002 0003-aplicar-bonus
011730 0003-APLICAR-BONUS              SECTION.                          RQ-0077
011740*----------------------------------------------------------------*
011750     PERFORM 0003-APLICAR-BONUS-LINHA
011760                          THRU 0003-APLICAR-BONUS-LINHA-END
011770        VARYING WRK-IND-LINHA FROM 1 BY 1
011780           UNTIL WRK-IND-LINHA > GMC-QTD-LINHAS
011790     .
011800*----------------------------------------------------------------*
011810*> cobol-lint CL002 0003-end
011820 0003-END.                       EXIT.
011830*----------------------------------------------------------------*
011840
011850*----------------------------------------------------------------*
011860*    CORPO DO LACO EXTERNO: PERCORRE AS COLUNAS DE UMA LINHA DO
011870*    TABULEIRO APLICANDO O BONUS DE CADA CELULA
011880*----------------------------------------------------------------*
011890*> cobol-lint CL002 0003a-aplicar-bonus-linha
011900 0003-APLICAR-BONUS-LINHA        SECTION.                          RQ-0299
011910*----------------------------------------------------------------*
011920     PERFORM 0003-APLICAR-BONUS-CELULA
011930                          THRU 0003-APLICAR-BONUS-CELULA-END
011940        VARYING WRK-IND-COLUNA FROM 1 BY 1
011950           UNTIL WRK-IND-COLUNA > GMC-QTD-COLUNAS
011960     .
011970*----------------------------------------------------------------*
011980*> cobol-lint CL002 0003a-end
011990 0003-APLICAR-BONUS-LINHA-END.   EXIT.
012000*----------------------------------------------------------------*
012010
012020*----------------------------------------------------------------*
012030*    CORPO DO LACO INTERNO: LOCALIZA E APLICA O SIMBOLO BONUS DE
012040*    UMA CELULA DO TABULEIRO SOBRE O PREMIO CORRENTE
012050*----------------------------------------------------------------*
012060*> cobol-lint CL002 0003b-aplicar-bonus-celula
012070 0003-APLICAR-BONUS-CELULA       SECTION.                          RQ-0299
012080*----------------------------------------------------------------*
012090     COMPUTE WRK-CHAVE-CELULA =
012100             WRK-IND-LINHA * 100 + WRK-IND-COLUNA
012110     MOVE GMR-MATRIZ-COLUNA(WRK-IND-LINHA, WRK-IND-COLUNA)
012120                           TO WRK-SIMBOLO-CELULA
012130     PERFORM 0031-LOCALIZAR-SIMBOLO-BONUS THRU 0031-END
012140     IF WRK-ACHOU-SIMBOLO EQUAL 'S'
012150        PERFORM 0032-APLICAR-UM-SIMBOLO-BONUS THRU 0032-END
012160     END-IF
012170     .
012180*----------------------------------------------------------------*
012190*> cobol-lint CL002 0003b-end
012200 0003-APLICAR-BONUS-CELULA-END.  EXIT.
012210*----------------------------------------------------------------*
012220
012230*----------------------------------------------------------------*
012240*    LOCALIZA A CELULA CORRENTE NA TABELA DE SIMBOLOS, SOMENTE
012250*    SE FOR DO TIPO BONUS (SET IDX-SIMBOLO2 PARA O ENCONTRADO)
012260*----------------------------------------------------------------*
012270*> cobol-lint CL002 0031-localizar-simbolo-bonus
012280 0031-LOCALIZAR-SIMBOLO-BONUS    SECTION.                          RQ-0112
012290*----------------------------------------------------------------*
012300     MOVE 'N'                     TO WRK-ACHOU-SIMBOLO
012310     PERFORM 0031-PROCURAR-SIMBOLO-BONUS
012320                          THRU 0031-PROCURAR-SIMBOLO-BONUS-END
012330        VARYING WRK-IND-SIMBOLO2 FROM 1 BY 1
012340           UNTIL WRK-IND-SIMBOLO2 > GMC-QTD-SIMBOLOS
012350              OR WRK-ACHOU-SIMBOLO EQUAL 'S'
012360     .
012370*----------------------------------------------------------------*
012380*> cobol-lint CL002 0031-end
012390 0031-END.                       EXIT.
012400*----------------------------------------------------------------*
012410
012420*----------------------------------------------------------------*
012430*    CORPO DO LACO: CONFERE SE O SIMBOLO CORRENTE DA TABELA
012440*    CONFERE COM O NOME DA CELULA E E DO TIPO BONUS
012450*----------------------------------------------------------------*
012460*> cobol-lint CL002 0031a-procurar-simbolo-bonus
012470 0031-PROCURAR-SIMBOLO-BONUS     SECTION.                          RQ-0299
012480*----------------------------------------------------------------*
012490     SET IDX-SIMBOLO           TO WRK-IND-SIMBOLO2
012500     IF GMC-SIM-NOME(IDX-SIMBOLO) EQUAL WRK-SIMBOLO-CELULA
012510        AND GMC-SIM-E-BONUS(IDX-SIMBOLO)
012520        MOVE 'S'              TO WRK-ACHOU-SIMBOLO
012530     END-IF
012540     .
012550*----------------------------------------------------------------*
012560*> cobol-lint CL002 0031a-end
012570 0031-PROCURAR-SIMBOLO-BONUS-END. EXIT.
012580*----------------------------------------------------------------*
012590
012600*----------------------------------------------------------------*
012610*    APLICA O EFEITO DO SIMBOLO BONUS LOCALIZADO (IDX-SIMBOLO)
012620*    SOBRE O PREMIO CORRENTE, CONFORME O SEU IMPACTO
012630*----------------------------------------------------------------*
012640*> cobol-lint CL002 0032-aplicar-um-simbolo-bonus
012650 0032-APLICAR-UM-SIMBOLO-BONUS   SECTION.                          RQ-0121
012660*----------------------------------------------------------------*
012670     EVALUATE TRUE
012680        WHEN GMC-SIM-IMPACTO-EXTRA(IDX-SIMBOLO)
012690           COMPUTE WRK-PREMIO-CORRENTE ROUNDED =
012700                   WRK-PREMIO-CORRENTE +
012710                   GMC-SIM-EXTRA(IDX-SIMBOLO)
012720        WHEN GMC-SIM-IMPACTO-MULT(IDX-SIMBOLO)
012730           COMPUTE WRK-PREMIO-CORRENTE ROUNDED =
012740                   WRK-PREMIO-CORRENTE *
012750                   GMC-SIM-MULTIPLICADOR(IDX-SIMBOLO)
012760        WHEN GMC-SIM-IMPACTO-MISS(IDX-SIMBOLO)
012770           CONTINUE
012780     END-EVALUATE
012790
012800     IF WRK-TRACE-LIGADO
012810        DISPLAY 'CLC0001A - BONUS LIN=' WRK-CC-LINHA
012820                 ' COL=' WRK-CC-COLUNA
012830                 ' SIMB=' WRK-SE-1A-LETRA WRK-SE-RESTO
012840                 ' PREMIO=' WRK-PREMIO-CORRENTE
012850     END-IF
012860     .
012870*----------------------------------------------------------------*
012880*> cobol-lint CL002 0032-end
012890 0032-END.                       EXIT.
012900*----------------------------------------------------------------*
