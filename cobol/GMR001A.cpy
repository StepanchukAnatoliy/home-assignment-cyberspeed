000100*================================================================*
000200* DESCRICAO..: BOOK DO RESULTADO DA RODADA DE RASPADINHA
000300* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000400* DATA.......: 03/02/2026
000500* TAMANHO....: VARIAVEL - VIDE GMR001A-TAM-BOOK
000600*----------------------------------------------------------------*
000700* GMR-MATRIZ             = TABULEIRO GERADO (SIMBOLO POR CELULA)
000800* GMR-PREMIO              = PREMIO TOTAL CALCULADO DA RODADA
000900* GMR-SIMBOLO-GANHADOR    = SIMBOLOS QUE GANHARAM, EM ORDEM ALFA
001000*   GMR-COMBO-APLICADA    = POR GRUPO, NOME DA COMBINACAO APLICADA
001100* GMR-SIMBOLO-BONUS       = SIMBOLOS BONUS PRESENTES NO TABULEIRO,
001200*                           NA ORDEM DE VARREDURA (SO QUANDO HOUVE
001300*                           ALGUMA VITORIA PADRAO NA RODADA)
001400*================================================================*
001500 01  GMR001A-HEADER.
001600     05  GMR001A-COD-BOOK           PIC X(08) VALUE 'GMR001A'.
001700     05  GMR001A-TAM-BOOK           PIC 9(06) VALUE ZEROS.
001800     05  FILLER                     PIC X(10) VALUE SPACES.
001900
002000 01  GMR001A-REGISTRO.
002100*---------------------------------------------------------------*
002200*    TABULEIRO FINAL GERADO NA RODADA
002300*---------------------------------------------------------------*
002400     05  GMR-MATRIZ OCCURS 15 TIMES
002500                     INDEXED BY IDX-MATRIZ-LINHA.
002600         10  GMR-MATRIZ-COLUNA OCCURS 15 TIMES
002700                     INDEXED BY IDX-MATRIZ-COLUNA
002800                     PIC X(10).
002900
003000*---------------------------------------------------------------*
003100*    PREMIO FINAL DA RODADA
003200*---------------------------------------------------------------*
003300     05  GMR-PREMIO                 PIC 9(09)V9(02).
003400     05  FILLER                     PIC X(06) VALUE SPACES.
003500
003600*---------------------------------------------------------------*
003700*    SIMBOLOS GANHADORES E COMBINACOES APLICADAS POR GRUPO
003800*---------------------------------------------------------------*
003900     05  GMR-QTD-SIMB-GANHADOR      PIC 9(02) COMP.
004000     05  GMR-SIMBOLO-GANHADOR OCCURS 20 TIMES
004100                     INDEXED BY IDX-SIMB-GANHADOR.
004200         10  GMR-SG-NOME            PIC X(10).
004300         10  GMR-SG-QTD-GRUPO       PIC 9(01) COMP.
004400         10  GMR-SG-COMBO-APLICADA OCCURS 5 TIMES
004500                     INDEXED BY IDX-COMBO-APLICADA
004600                     PIC X(30).
004700         10  FILLER                 PIC X(05) VALUE SPACES.
004800
004900*---------------------------------------------------------------*
005000*    SIMBOLOS BONUS PRESENTES NO TABULEIRO (ORDEM DE VARREDURA)
005100*---------------------------------------------------------------*
005200     05  GMR-QTD-SIMB-BONUS         PIC 9(03) COMP.
005300     05  GMR-SIMBOLO-BONUS OCCURS 225 TIMES
005400                     INDEXED BY IDX-SIMB-BONUS
005500                     PIC X(10).
005600
005700*---------------------------------------------------------------*
005800*    ENCERRAMENTO DO BOOK
005900*---------------------------------------------------------------*
006000     05  FILLER                     PIC X(20) VALUE SPACES.
