000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* INSTALACAO.: COBOL DICAS - DIVISAO DE JOGOS
000400* DATA-ESCRITA: 14/03/1988
000500* DATA-COMPIL.: (VIDE JCL DE COMPILACAO)
000600* SEGURANCA..: USO INTERNO - NAO CONFIDENCIAL
000700* DESCRICAO..: GERACAO DO TABULEIRO DA RODADA DE RASPADINHA
000800*              (SORTEIA CELULA BONUS, LOCALIZA A PROBABILIDADE
000900*              DA CELULA E SORTEIA O SIMBOLO PELO PESO ACUMULADO)
001000* NOME.......: GER0001A
001100*----------------------------------------------------------------*
001200*                       LOG DE ALTERACOES
001300*----------------------------------------------------------------*
001400* DATA       PROG  CHAMADO   DESCRICAO
001500* ---------  ----  --------  ------------------------------------
001600* 14/03/1988 JRS   ------    PROGRAMA ESCRITO - 1A VERSAO
001700* 02/09/1988 JRS   RQ-0013   INCLUI SORTEIO DE CELULA BONUS (10%)
001800* 22/01/1989 MAL   RQ-0032   ORDENACAO ASCENDENTE DOS PESOS
001900* 19/07/1990 MAL   RQ-0059   FALLBACK PARA O MAIOR PESO BRUTO
002000* 11/02/1991 JRS   RQ-0075   SEMENTE DO SORTEIO PELA HORA DO SO
002100* 30/10/1992 CPS   RQ-0110   TRATA EMPATE NO SORTEIO DA CELULA
002200* 08/04/1993 CPS   RQ-0119   VARREDURA DO TABULEIRO EM LINHA-MAJOR
002300* 17/11/1994 MAL   RQ-0141   REVISAO GERAL DE COMENTARIOS
002400* 05/06/1995 JRS   RQ-0156   TRACE DE SORTEIO VIA UPSI
002500* 21/02/1997 CPS   RQ-0202   PEQUENOS AJUSTES DE PICTURE
002600* 09/12/1998 MAL   RQ-0235   REVISAO PARA VIRADA DO ANO 2000 (Y2K)
002700*                            SEMENTE DO SORTEIO PASSA A USAR AAAAM
002800* 14/01/1999 MAL   RQ-0236   TESTES ADICIONAIS POS-Y2K
002900* 03/08/2001 CPS   RQ-0267   AJUSTE NO BUBBLE SORT DE PESOS
003000* 26/03/2003 JRS   RQ-0290   FECHAMENTO DO MODULO PARA PRODUCAO
003050* 15/09/2003 CPS   RQ-0299   LACOS REESCRITOS EM PERFORM...THRU,
003070*                            SEM PERFORM INLINE (PADRAO DA CASA)
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    GER0001A.
003400 AUTHOR.        JOSE ROBERTO SILVA.
003500 INSTALLATION.  COBOL DICAS - DIVISAO DE JOGOS.
003600 DATE-WRITTEN.  14/03/1988.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - NAO CONFIDENCIAL.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS WRK-SWITCH-TRACE ON STATUS IS WRK-TRACE-LIGADO
004400                                 OFF STATUS IS WRK-TRACE-DESLIG.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*----------------------------------------------------------------*
004900*    SEMENTE DO SORTEIO - HORA DO SISTEMA (HHMMSSCC)
005000*    COM QUEBRA PARA USO COMO SEMENTE DE FUNCTION RANDOM
005100*----------------------------------------------------------------*
005200 01  WRK-HORA-SISTEMA              PIC 9(08) VALUE ZERO.
005300 01  WRK-HORA-SISTEMA-R REDEFINES WRK-HORA-SISTEMA.
005400     05  WRK-HS-HORA                PIC 9(02).
005500     05  WRK-HS-MINUTO               PIC 9(02).
005600     05  WRK-HS-SEGUNDO               PIC 9(02).
005700     05  WRK-HS-CENTESIMO              PIC 9(02).
005800 01  WRK-SEMENTE                   PIC 9(04) COMP.
005900 01  WRK-TRACE-LIGADO              PIC 9(01) VALUE ZERO.
006000 01  WRK-TRACE-DESLIG              PIC 9(01) VALUE ZERO.
006100
006200*----------------------------------------------------------------*
006300*    INDICES E CONTADORES DE VARREDURA DO TABULEIRO
006400*----------------------------------------------------------------*
006500 01  WRK-IND-LINHA                 PIC 9(02) COMP.
006600 01  WRK-IND-COLUNA                PIC 9(02) COMP.
006700 01  WRK-LINHA-0BASE                PIC 9(02) COMP.
006800 01  WRK-COLUNA-0BASE                PIC 9(02) COMP.
006900 01  WRK-IND-PROB                  PIC 9(03) COMP.
007000 01  WRK-IND-PESO                  PIC 9(02) COMP.
007100 01  WRK-IND-PESO2                 PIC 9(02) COMP.
007200 01  WRK-QTD-PESO-LOCAL             PIC 9(02) COMP.
007300
007400*----------------------------------------------------------------*
007500*    SORTEIO DA CELULA (PADRAO OU BONUS) - 10% DE CHANCE
007600*----------------------------------------------------------------*
007700 01  WRK-SORTEIO-BONUS-CEL          PIC 9(03) COMP.
007800 01  WRK-CELULA-E-BONUS              PIC X(01) VALUE 'N'.
007900 01  WRK-ACHOU-PROB                 PIC X(01) VALUE 'N'.
008000
008100*----------------------------------------------------------------*
008200*    TABELA LOCAL DE PESOS DA CELULA CORRENTE (PARA ORDENACAO)
008300*----------------------------------------------------------------*
008400 01  WRK-PESO-LOCAL OCCURS 10 TIMES INDEXED BY IDX-PESO-LOCAL.
008500     05  WRK-PL-ENTRADA.
008600         10  WRK-PL-SIMBOLO          PIC X(10).
008700         10  WRK-PL-PESO              PIC 9(05)V9(02).
008800 01  WRK-PL-ENTRADA-X REDEFINES WRK-PL-ENTRADA
008900                                 PIC X(15).
009000 01  WRK-PL-TEMP                     PIC X(15).
009100
009200*----------------------------------------------------------------*
009300*    TOTALIZADOR, PERCENTUAL ACUMULADO E SORTEIO DO SIMBOLO
009400*----------------------------------------------------------------*
009500 01  WRK-TOTAL-PESO                  PIC 9(07)V9(02) COMP.
009600 01  WRK-CUMULATIVO                  PIC 9(03)V9(05) COMP.
009700 01  WRK-SORTEIO-SIMBOLO              PIC 9(03)V9(05) COMP.
009800 01  WRK-ACHOU-SIMBOLO                PIC X(01) VALUE 'N'.
009900 01  WRK-SIMBOLO-ESCOLHIDO             PIC X(10) VALUE SPACES.
010000 01  WRK-SIMBOLO-ESCOLHIDO-R REDEFINES WRK-SIMBOLO-ESCOLHIDO.
010100     05  WRK-SE-1A-LETRA                PIC X(01).
010200     05  WRK-SE-RESTO                   PIC X(09).
010300 01  WRK-SIMBOLO-MAIOR-PESO             PIC X(10) VALUE SPACES.
010400 01  WRK-MAIOR-PESO-VALOR                PIC 9(05)V9(02).
010500
010600 LINKAGE SECTION.
010700*    CONFIGURACAO DA RODADA - RECEBIDA DO PROGRAMA CHAMADOR
010800 COPY GMC001A.
010900*    RESULTADO DA RODADA - GRAVA A MATRIZ GERADA NESTE BOOK
011000 COPY GMR001A.
011100
011200*================================================================*
011300 PROCEDURE DIVISION USING GMC001A-REGISTRO GMR001A-REGISTRO.
011400*================================================================*
011500
011600*----------------------------------------------------------------*
011700*    PROCESSAMENTO PRINCIPAL
011800*----------------------------------------------------------------*
011900*> cobol-lint CL002 0000-processar
011910*> cobol-lint CL002 0000-processar
011920 0000-PROCESSAR                  SECTION.                          RQ-0013
011930*----------------------------------------------------------------*
011940     IF GMC-QTD-LINHAS NOT GREATER THAN ZERO
011950        OR GMC-QTD-COLUNAS NOT GREATER THAN ZERO
011960        DISPLAY 'GER0001A - TABULEIRO COM DIMENSOES INVALIDAS'
011970        MOVE 16                  TO RETURN-CODE
011980        GOBACK
011990     END-IF
012000
012010     PERFORM 0001-OBTER-SEMENTE THRU 0001-END
012020
012030     PERFORM 0000-GERAR-LINHA THRU 0000-GERAR-LINHA-END
012040        VARYING WRK-IND-LINHA FROM 1 BY 1
012050           UNTIL WRK-IND-LINHA > GMC-QTD-LINHAS
012060
012070     MOVE 0                      TO RETURN-CODE
012080     GOBACK
012090     .
012100*----------------------------------------------------------------*
012110*> cobol-lint CL002 0000-end
012120 0000-END.                       EXIT.
012130*----------------------------------------------------------------*
012140
012150*----------------------------------------------------------------*
012160*    CORPO DO LACO EXTERNO: GERA TODAS AS CELULAS DE UMA LINHA
012170*----------------------------------------------------------------*
012180*> cobol-lint CL002 0000a-gerar-linha
012190 0000-GERAR-LINHA                SECTION.                          RQ-0119
012200*----------------------------------------------------------------*
012210     PERFORM 0000-GERAR-CELULA THRU 0000-GERAR-CELULA-END
012220        VARYING WRK-IND-COLUNA FROM 1 BY 1
012230           UNTIL WRK-IND-COLUNA > GMC-QTD-COLUNAS
012240     .
012250*----------------------------------------------------------------*
012260*> cobol-lint CL002 0000a-end
012270 0000-GERAR-LINHA-END.           EXIT.
012280*----------------------------------------------------------------*
012290
012300*----------------------------------------------------------------*
012310*    CORPO DO LACO INTERNO: GERA UMA CELULA DO TABULEIRO - SORTEIA
012320*    BONUS, LOCALIZA PROBABILIDADE E SORTEIA O SIMBOLO DA CELULA
012330*----------------------------------------------------------------*
012340*> cobol-lint CL002 0000b-gerar-celula
012350 0000-GERAR-CELULA               SECTION.                          RQ-0119
012360*----------------------------------------------------------------*
012370     PERFORM 0002-SORTEAR-CELULA-BONUS THRU 0002-END
012380     PERFORM 0003-LOCALIZAR-PROBABILIDADE THRU 0003-END
012390     PERFORM 0004-SORTEAR-SIMBOLO THRU 0004-END
012400     MOVE WRK-SIMBOLO-ESCOLHIDO TO
012410          GMR-MATRIZ-COLUNA(WRK-IND-LINHA, WRK-IND-COLUNA)
012420     .
012430*----------------------------------------------------------------*
012440*> cobol-lint CL002 0000b-end
012450 0000-GERAR-CELULA-END.          EXIT.
012460*----------------------------------------------------------------*
012470
012480*----------------------------------------------------------------*
012490*    OBTEM A SEMENTE DO SORTEIO A PARTIR DA HORA DO SISTEMA
012500*----------------------------------------------------------------*
012510*> cobol-lint CL002 0001-obter-semente
012520 0001-OBTER-SEMENTE              SECTION.                          RQ-0032
012530*----------------------------------------------------------------*
012540     ACCEPT WRK-HORA-SISTEMA     FROM TIME
012550     COMPUTE WRK-SEMENTE = WRK-HS-SEGUNDO * 100 + WRK-HS-CENTESIMO
012560     COMPUTE WRK-CUMULATIVO = FUNCTION RANDOM(WRK-SEMENTE) * 100
012570     .
012580*----------------------------------------------------------------*
012590*> cobol-lint CL002 0001-end
012600 0001-END.                       EXIT.
012610*----------------------------------------------------------------*
012620
012630*----------------------------------------------------------------*
012640*    SORTEIA SE A CELULA ATUAL E BONUS (10% DE CHANCE)
012650*----------------------------------------------------------------*
012660*> cobol-lint CL002 0002-sortear-celula-bonus
012670 0002-SORTEAR-CELULA-BONUS       SECTION.                          RQ-0059
012680*----------------------------------------------------------------*
012690     COMPUTE WRK-SORTEIO-BONUS-CEL = FUNCTION RANDOM * 100
012700     ADD 1                       TO WRK-SORTEIO-BONUS-CEL
012710
012720     IF WRK-SORTEIO-BONUS-CEL NOT GREATER THAN 10
012730        MOVE 'S'                 TO WRK-CELULA-E-BONUS
012740     ELSE
012750        MOVE 'N'                 TO WRK-CELULA-E-BONUS
012760     END-IF
012770
012780     IF WRK-TRACE-LIGADO
012790        DISPLAY 'GER0001A - CEL(' WRK-IND-LINHA ',' WRK-IND-COLUNA
012800                 ') SORTEIO=' WRK-SORTEIO-BONUS-CEL
012810                 ' BONUS=' WRK-CELULA-E-BONUS
012820     END-IF
012830     .
012840*----------------------------------------------------------------*
012850*> cobol-lint CL002 0002-end
012860 0002-END.                       EXIT.
012870*----------------------------------------------------------------*
012880
012890*----------------------------------------------------------------*
012900*    LOCALIZA A ENTRADA DE PROBABILIDADE DA CELULA ATUAL E
012910*    COPIA SUA LISTA DE PESOS PARA A TABELA LOCAL DE TRABALHO
012920*----------------------------------------------------------------*
012930*> cobol-lint CL002 0003-localizar-probabilidade
012940 0003-LOCALIZAR-PROBABILIDADE    SECTION.                          RQ-0075
012950*----------------------------------------------------------------*
012960     COMPUTE WRK-LINHA-0BASE  = WRK-IND-LINHA - 1
012970     COMPUTE WRK-COLUNA-0BASE = WRK-IND-COLUNA - 1
012980     MOVE 'N'                    TO WRK-ACHOU-PROB
012990
013000     IF WRK-CELULA-E-BONUS EQUAL 'S'
013010        MOVE GMC-QTD-PROB-BONUS  TO WRK-QTD-PESO-LOCAL
013020        PERFORM 0003-COPIAR-PESO-BONUS THRU 0003-COPIAR-PESO-BONUS-END
013030           VARYING WRK-IND-PESO FROM 1 BY 1
013040              UNTIL WRK-IND-PESO > WRK-QTD-PESO-LOCAL
013050        MOVE 'S'                 TO WRK-ACHOU-PROB
013060     ELSE
013070        PERFORM 0003-ACHAR-PROB-PADRAO THRU 0003-ACHAR-PROB-PADRAO-END
013080           VARYING WRK-IND-PROB FROM 1 BY 1
013090              UNTIL WRK-IND-PROB > GMC-QTD-PROB-PADRAO
013100                 OR WRK-ACHOU-PROB EQUAL 'S'
013110     END-IF
013120     .
013130*----------------------------------------------------------------*
013140*> cobol-lint CL002 0003-end
013150 0003-END.                       EXIT.
013160*----------------------------------------------------------------*
013170
013180*----------------------------------------------------------------*
013190*    CORPO DO LACO: COPIA UM PESO DA LISTA GLOBAL DE BONUS PARA
013200*    A TABELA LOCAL DE TRABALHO DA CELULA CORRENTE
013210*----------------------------------------------------------------*
013220*> cobol-lint CL002 0003a-copiar-peso-bonus
013230 0003-COPIAR-PESO-BONUS          SECTION.                          RQ-0299
013240*----------------------------------------------------------------*
013250     SET IDX-PESO-LOCAL    TO WRK-IND-PESO
013260     SET IDX-PBON-PESO     TO WRK-IND-PESO
013270     MOVE GMC-PBON-SIMBOLO(IDX-PBON-PESO)
013280                           TO WRK-PL-SIMBOLO(IDX-PESO-LOCAL)
013290     MOVE GMC-PBON-PESO-VALOR(IDX-PBON-PESO)
013300                           TO WRK-PL-PESO(IDX-PESO-LOCAL)
013310     .
013320*----------------------------------------------------------------*
013330*> cobol-lint CL002 0003a-end
013340 0003-COPIAR-PESO-BONUS-END.     EXIT.
013350*----------------------------------------------------------------*
013360
013370*----------------------------------------------------------------*
013380*    CORPO DO LACO: PROCURA, ENTRE AS PROBABILIDADES PADRAO, A
013390*    ENTRADA DA CELULA CORRENTE E COPIA SUA LISTA DE PESOS
013400*----------------------------------------------------------------*
013410*> cobol-lint CL002 0003b-achar-prob-padrao
013420 0003-ACHAR-PROB-PADRAO          SECTION.                          RQ-0299
013430*----------------------------------------------------------------*
013440     SET IDX-PROB-PADRAO   TO WRK-IND-PROB
013450     IF GMC-PPAD-LINHA(IDX-PROB-PADRAO) EQUAL
013460                                 WRK-LINHA-0BASE
013470        AND GMC-PPAD-COLUNA(IDX-PROB-PADRAO) EQUAL
013480                                 WRK-COLUNA-0BASE
013490        MOVE 'S'           TO WRK-ACHOU-PROB
013500        MOVE GMC-PPAD-QTD-PESO(IDX-PROB-PADRAO)
013510                           TO WRK-QTD-PESO-LOCAL
013520        PERFORM 0003-COPIAR-PESO-PADRAO
013530                             THRU 0003-COPIAR-PESO-PADRAO-END
013540           VARYING WRK-IND-PESO2 FROM 1 BY 1
013550              UNTIL WRK-IND-PESO2 > WRK-QTD-PESO-LOCAL
013560     END-IF
013570     .
013580*----------------------------------------------------------------*
013590*> cobol-lint CL002 0003b-end
013600 0003-ACHAR-PROB-PADRAO-END.     EXIT.
013610*----------------------------------------------------------------*
013620
013630*----------------------------------------------------------------*
013640*    CORPO DO LACO: COPIA UM PESO DA PROBABILIDADE PADRAO ACHADA
013650*    PARA A TABELA LOCAL DE TRABALHO DA CELULA CORRENTE
013660*----------------------------------------------------------------*
013670*> cobol-lint CL002 0003c-copiar-peso-padrao
013680 0003-COPIAR-PESO-PADRAO         SECTION.                          RQ-0299
013690*----------------------------------------------------------------*
013700     SET IDX-PESO-LOCAL  TO WRK-IND-PESO2
013710     SET IDX-PPAD-PESO   TO WRK-IND-PESO2
013720     MOVE GMC-PPAD-SIMBOLO(IDX-PROB-PADRAO,
013730                           IDX-PPAD-PESO)
013740                           TO WRK-PL-SIMBOLO(IDX-PESO-LOCAL)
013750     MOVE GMC-PPAD-PESO-VALOR(IDX-PROB-PADRAO,
013760                              IDX-PPAD-PESO)
013770                           TO WRK-PL-PESO(IDX-PESO-LOCAL)
013780     .
013790*----------------------------------------------------------------*
013800*> cobol-lint CL002 0003c-end
013810 0003-COPIAR-PESO-PADRAO-END.    EXIT.
013820*----------------------------------------------------------------*
013830
013840*----------------------------------------------------------------*
013850*    ORDENA OS PESOS EM ORDEM ASCENDENTE, MONTA A TABELA
013860*    DE PERCENTUAL ACUMULADO E SORTEIA O SIMBOLO DA CELULA
013870*----------------------------------------------------------------*
013880*> cobol-lint CL002 0004-sortear-simbolo
013890 0004-SORTEAR-SIMBOLO            SECTION.                          RQ-0110
013900*----------------------------------------------------------------*
013910     PERFORM 0041-ORDENAR-PESOS-ASCENDENTE THRU 0041-END
013920     PERFORM 0042-TOTALIZAR-E-ACHAR-MAIOR THRU 0042-END
013930
013940     COMPUTE WRK-SORTEIO-SIMBOLO = FUNCTION RANDOM * 100
013950     IF WRK-SORTEIO-SIMBOLO EQUAL ZERO
013960        MOVE 100                 TO WRK-SORTEIO-SIMBOLO
013970     END-IF
013980
013990     MOVE 'N'                    TO WRK-ACHOU-SIMBOLO
014000     MOVE ZERO                   TO WRK-CUMULATIVO
014010
014020     PERFORM 0004-ACUMULAR-E-SORTEAR
014030                          THRU 0004-ACUMULAR-E-SORTEAR-END
014040        VARYING WRK-IND-PESO FROM 1 BY 1
014050           UNTIL WRK-IND-PESO > WRK-QTD-PESO-LOCAL
014060              OR WRK-ACHOU-SIMBOLO EQUAL 'S'
014070
014080     IF WRK-ACHOU-SIMBOLO EQUAL 'N'
014090        MOVE WRK-SIMBOLO-MAIOR-PESO TO WRK-SIMBOLO-ESCOLHIDO
014100     END-IF
014110
014120     IF WRK-TRACE-LIGADO
014130        DISPLAY 'GER0001A - SIMBOLO SORTEADO=' WRK-SE-1A-LETRA
014140                 WRK-SE-RESTO
014150     END-IF
014160     .
014170*----------------------------------------------------------------*
014180*> cobol-lint CL002 0004-end
014190 0004-END.                       EXIT.
014200*----------------------------------------------------------------*
014210
014220*----------------------------------------------------------------*
014230*    CORPO DO LACO: ACUMULA O PERCENTUAL DE UM PESO E VERIFICA SE
014240*    O SORTEIO CAIU NA FAIXA DO SIMBOLO CORRENTE
014250*----------------------------------------------------------------*
014260*> cobol-lint CL002 0004a-acumular-e-sortear
014270 0004-ACUMULAR-E-SORTEAR         SECTION.                          RQ-0299
014280*----------------------------------------------------------------*
014290     SET IDX-PESO-LOCAL       TO WRK-IND-PESO
014300     COMPUTE WRK-CUMULATIVO ROUNDED = WRK-CUMULATIVO +
014310           (100 * WRK-PL-PESO(IDX-PESO-LOCAL) / WRK-TOTAL-PESO)
014320     IF WRK-CUMULATIVO GREATER THAN WRK-SORTEIO-SIMBOLO
014330        MOVE WRK-PL-SIMBOLO(IDX-PESO-LOCAL)
014340                              TO WRK-SIMBOLO-ESCOLHIDO
014350        MOVE 'S'              TO WRK-ACHOU-SIMBOLO
014360     END-IF
014370     .
014380*----------------------------------------------------------------*
014390*> cobol-lint CL002 0004a-end
014400 0004-ACUMULAR-E-SORTEAR-END.    EXIT.
014410*----------------------------------------------------------------*
014420
014430*----------------------------------------------------------------*
014440*    ORDENA A TABELA LOCAL DE PESOS (BUBBLE SORT ASCENDENTE)
014450*----------------------------------------------------------------*
014460*> cobol-lint CL002 0041-ordenar-pesos-ascendente
014470 0041-ORDENAR-PESOS-ASCENDENTE   SECTION.                          RQ-0119
014480*----------------------------------------------------------------*
014490     PERFORM 0041-ORDENAR-PESOS-LOOP
014500                          THRU 0041-ORDENAR-PESOS-LOOP-END
014510        VARYING WRK-IND-PESO FROM 1 BY 1
014520           UNTIL WRK-IND-PESO >= WRK-QTD-PESO-LOCAL
014530     .
014540*----------------------------------------------------------------*
014550*> cobol-lint CL002 0041-end
014560 0041-END.                       EXIT.
014570*----------------------------------------------------------------*
014580
014590*----------------------------------------------------------------*
014600*    CORPO DO LACO EXTERNO DO BUBBLE SORT: UMA PASSADA PELA
014610*    TABELA LOCAL DE PESOS, COMPARANDO PARES ADJACENTES
014620*----------------------------------------------------------------*
014630*> cobol-lint CL002 0041a-ordenar-pesos-loop
014640 0041-ORDENAR-PESOS-LOOP         SECTION.                          RQ-0299
014650*----------------------------------------------------------------*
014660     PERFORM 0041-COMPARAR-E-TROCAR
014670                          THRU 0041-COMPARAR-E-TROCAR-END
014680        VARYING WRK-IND-PESO2 FROM 1 BY 1
014690           UNTIL WRK-IND-PESO2 > WRK-QTD-PESO-LOCAL
014700                                  - WRK-IND-PESO
014710     .
014720*----------------------------------------------------------------*
014730*> cobol-lint CL002 0041a-end
014740 0041-ORDENAR-PESOS-LOOP-END.    EXIT.
014750*----------------------------------------------------------------*
014760
014770*----------------------------------------------------------------*
014780*    CORPO DO LACO INTERNO DO BUBBLE SORT: COMPARA UM PAR DE
014790*    ENTRADAS ADJACENTES E TROCA SE ESTIVEREM FORA DE ORDEM
014800*----------------------------------------------------------------*
014810*> cobol-lint CL002 0041b-comparar-e-trocar
014820 0041-COMPARAR-E-TROCAR          SECTION.                          RQ-0267
014830*----------------------------------------------------------------*
014840     SET IDX-PESO-LOCAL    TO WRK-IND-PESO2
014850     IF WRK-PL-PESO(IDX-PESO-LOCAL) GREATER THAN
014860        WRK-PL-PESO(IDX-PESO-LOCAL + 1)
014870        MOVE WRK-PL-ENTRADA(IDX-PESO-LOCAL) TO WRK-PL-TEMP
014880        MOVE WRK-PL-ENTRADA(IDX-PESO-LOCAL + 1)
014890                      TO WRK-PL-ENTRADA(IDX-PESO-LOCAL)
014900        MOVE WRK-PL-TEMP TO
014910                      WRK-PL-ENTRADA(IDX-PESO-LOCAL + 1)
014920     END-IF
014930     .
014940*----------------------------------------------------------------*
014950*> cobol-lint CL002 0041b-end
014960 0041-COMPARAR-E-TROCAR-END.     EXIT.
014970*----------------------------------------------------------------*
014980
014990*----------------------------------------------------------------*
015000*    SOMA OS PESOS E LOCALIZA O SIMBOLO COM O MAIOR PESO BRUTO
015010*    (USADO COMO FALLBACK DO SORTEIO - GUARDA ARREDONDAMENTOS)
015020*----------------------------------------------------------------*
015030*> cobol-lint CL002 0042-totalizar-e-achar-maior
015040 0042-TOTALIZAR-E-ACHAR-MAIOR    SECTION.                          RQ-0156
015050*----------------------------------------------------------------*
015060     MOVE ZERO                   TO WRK-TOTAL-PESO
015070     MOVE ZERO                   TO WRK-MAIOR-PESO-VALOR
015080     MOVE SPACES                 TO WRK-SIMBOLO-MAIOR-PESO
015090
015100     PERFORM 0042-SOMAR-E-COMPARAR-PESO
015110                          THRU 0042-SOMAR-E-COMPARAR-PESO-END
015120        VARYING WRK-IND-PESO FROM 1 BY 1
015130           UNTIL WRK-IND-PESO > WRK-QTD-PESO-LOCAL
015140     .
015150*----------------------------------------------------------------*
015160*> cobol-lint CL002 0042-end
015170 0042-END.                       EXIT.
015180*----------------------------------------------------------------*
015190
015200*----------------------------------------------------------------*
015210*    CORPO DO LACO: SOMA UM PESO AO TOTAL E VERIFICA SE E O
015220*    MAIOR PESO BRUTO ENCONTRADO ATE AGORA
015230*----------------------------------------------------------------*
015240*> cobol-lint CL002 0042a-somar-e-comparar-peso
015250 0042-SOMAR-E-COMPARAR-PESO      SECTION.                          RQ-0299
015260*----------------------------------------------------------------*
015270     SET IDX-PESO-LOCAL       TO WRK-IND-PESO
015280     ADD WRK-PL-PESO(IDX-PESO-LOCAL) TO WRK-TOTAL-PESO
015290     IF WRK-PL-PESO(IDX-PESO-LOCAL) GREATER THAN
015300                                 WRK-MAIOR-PESO-VALOR
015310        MOVE WRK-PL-PESO(IDX-PESO-LOCAL)
015320                              TO WRK-MAIOR-PESO-VALOR
015330        MOVE WRK-PL-SIMBOLO(IDX-PESO-LOCAL)
015340                              TO WRK-SIMBOLO-MAIOR-PESO
015350     END-IF
015360     .
015370*----------------------------------------------------------------*
015380*> cobol-lint CL002 0042a-end
015390 0042-SOMAR-E-COMPARAR-PESO-END. EXIT.
015400*----------------------------------------------------------------*
