000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* INSTALACAO.: COBOL DICAS - DIVISAO DE JOGOS
000400* DATA-ESCRITA: 17/03/1988
000500* DATA-COMPIL.: (VIDE JCL DE COMPILACAO)
000600* SEGURANCA..: USO INTERNO - NAO CONFIDENCIAL
000700* DESCRICAO..: MONTAGEM E GRAVACAO DO RESULTADO FINAL DA RODADA.
000800*              CLASSIFICA OS SIMBOLOS GANHADORES EM ORDEM ALFA-
000900*              BETICA, CLASSIFICA AS COMBINACOES DE CADA SIMBOLO
001000*              E GRAVA O REGISTRO UNICO DE SAIDA DA RODADA.
001100* NOME.......: SAI0001A
001200*----------------------------------------------------------------*
001300*                       LOG DE ALTERACOES
001400*----------------------------------------------------------------*
001500* DATA       PROG  CHAMADO   DESCRICAO
001600* ---------  ----  --------  ------------------------------------
001700* 17/03/1988 JRS   ------    PROGRAMA ESCRITO - 1A VERSAO
001800* 28/09/1988 JRS   RQ-0016   MONTAGEM DA LISTA DE GANHADORES
001900* 17/02/1989 MAL   RQ-0035   CLASSIFICACAO ALFABETICA DOS SIMBOLOS
002000* 03/09/1990 MAL   RQ-0062   CLASSIFICACAO ALFABETICA DAS COMBOS
002100* 26/02/1991 JRS   RQ-0078   LISTA DE SIMBOLOS BONUS DO TABULEIRO
002200* 12/11/1992 CPS   RQ-0113   BONUS SO SAI SE HOUVE GANHADOR
002300* 23/04/1993 CPS   RQ-0122   GRAVACAO DO REGISTRO UNICO DE SAIDA
002400* 02/12/1994 MAL   RQ-0144   REVISAO GERAL DE COMENTARIOS
002500* 20/06/1995 JRS   RQ-0159   TRACE DE MONTAGEM VIA UPSI
002600* 08/03/1997 CPS   RQ-0205   PEQUENOS AJUSTES DE PICTURE
002700* 09/12/1998 MAL   RQ-0235   REVISAO PARA VIRADA DO ANO 2000 (Y2K)
002800* 29/01/1999 MAL   RQ-0236   TESTES ADICIONAIS POS-Y2K
002900* 18/08/2001 CPS   RQ-0270   AJUSTE NO NOME DO ARQUIVO DE SAIDA
003000* 29/03/2003 JRS   RQ-0293   FECHAMENTO DO MODULO PARA PRODUCAO
003050* 15/09/2003 CPS   RQ-0299   LACOS REESCRITOS EM PERFORM...THRU,
003070*                            SEM PERFORM INLINE (PADRAO DA CASA)
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    SAI0001A.
003400 AUTHOR.        JOSE ROBERTO SILVA.
003500 INSTALLATION.  COBOL DICAS - DIVISAO DE JOGOS.
003600 DATE-WRITTEN.  17/03/1988.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - NAO CONFIDENCIAL.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS WRK-SWITCH-TRACE ON STATUS IS WRK-TRACE-LIGADO
004400                                 OFF STATUS IS WRK-TRACE-DESLIG.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SAI0001A-OUT ASSIGN TO RASPRES
004900*    ORGANIZATION IS LINE SEQUENTIAL (REGISTRO UNICO POR RODADA)
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SAI0001A-OUT.
005500 01  SAI-REG-SAIDA.
005600*----------------------------------------------------------------*
005700*    TABULEIRO FINAL
005800*----------------------------------------------------------------*
005900     05  SAI-MATRIZ OCCURS 15 TIMES
006000                     INDEXED BY IDX-SAI-MATRIZ-LINHA.
006100         10  SAI-MATRIZ-COLUNA OCCURS 15 TIMES
006200                     INDEXED BY IDX-SAI-MATRIZ-COLUNA
006300                     PIC X(10).
006400*----------------------------------------------------------------*
006500*    PREMIO FINAL
006600*----------------------------------------------------------------*
006700     05  SAI-PREMIO                 PIC 9(09)V9(02).
006800*----------------------------------------------------------------*
006900*    SIMBOLOS GANHADORES E COMBINACOES APLICADAS POR GRUPO
007000*----------------------------------------------------------------*
007100     05  SAI-SIMBOLO-GANHADOR OCCURS 20 TIMES
007200                     INDEXED BY IDX-SAI-SIMB-GANHADOR.
007300         10  SAI-SG-NOME            PIC X(10).
007400         10  SAI-SG-COMBO-APLICADA OCCURS 5 TIMES
007500                     INDEXED BY IDX-SAI-COMBO-APLICADA
007600                     PIC X(30).
007700*----------------------------------------------------------------*
007800*    SIMBOLOS BONUS PRESENTES NO TABULEIRO
007900*----------------------------------------------------------------*
008000     05  SAI-SIMBOLO-BONUS OCCURS 225 TIMES
008100                     INDEXED BY IDX-SAI-SIMB-BONUS
008200                     PIC X(10).
008300
008400 WORKING-STORAGE SECTION.
008500 01  WRK-TRACE-LIGADO              PIC 9(01) VALUE ZERO.
008600 01  WRK-TRACE-DESLIG              PIC 9(01) VALUE ZERO.
008700
008800*----------------------------------------------------------------*
008900*    INDICES E CONTADORES
009000*----------------------------------------------------------------*
009100 01  WRK-IND-SIMBOLO                PIC 9(02) COMP.
009200 01  WRK-IND1                        PIC 9(02) COMP.
009300 01  WRK-IND2                        PIC 9(02) COMP.
009400 01  WRK-IND-GRUPO                    PIC 9(01) COMP.
009500 01  WRK-IND-LINHA                     PIC 9(02) COMP.
009600 01  WRK-IND-COLUNA                     PIC 9(02) COMP.
009700 01  WRK-QTD-GANHADOR                   PIC 9(02) COMP.
009800
009900*----------------------------------------------------------------*
010000*    TABELA DE TRABALHO DOS GANHADORES (PARA CLASSIFICACAO)
010100*----------------------------------------------------------------*
010200 01  WRK-GANHADOR OCCURS 20 TIMES
010300                     INDEXED BY IDX-GANHADOR.
010400     05  WRK-GA-NOME                   PIC X(10).
010500     05  WRK-GA-QTD-GRUPO                PIC 9(01) COMP.
010600     05  WRK-GA-COMBO OCCURS 5 TIMES
010700                     INDEXED BY IDX-GA-COMBO
010800                     PIC X(30).
010900 01  WRK-GANHADOR-X REDEFINES WRK-GANHADOR OCCURS 20 TIMES
011000                     PIC X(161).
011100 01  WRK-TEMP-GANHADOR                   PIC X(161).
011200 01  WRK-TEMP-COMBO                       PIC X(30).
011300
011400*----------------------------------------------------------------*
011500*    AREA DE TRABALHO DA CELULA CORRENTE (VARREDURA DE BONUS)
011600*----------------------------------------------------------------*
011700 01  WRK-SIMBOLO-CELULA                    PIC X(10).
011800 01  WRK-SIMBOLO-CELULA-R REDEFINES WRK-SIMBOLO-CELULA.
011900     05  WRK-SE-1A-LETRA                       PIC X(01).
012000     05  WRK-SE-RESTO                           PIC X(09).
012100 01  WRK-CHAVE-CELULA                        PIC 9(04) COMP
012200                                          VALUE ZERO.
012300 01  WRK-CHAVE-CELULA-R REDEFINES WRK-CHAVE-CELULA.
012400     05  WRK-CC-LINHA                        PIC 9(02).
012500     05  WRK-CC-COLUNA                       PIC 9(02).
012600 01  WRK-ACHOU-SIMBOLO                       PIC X(01).
012700
012800 LINKAGE SECTION.
012900*    CONFIGURACAO DA RODADA (SIMBOLOS)
013000 COPY GMC001A.
013100*    TABULEIRO E CAMPOS FINAIS DO RESULTADO DA RODADA
013200 COPY GMR001A.
013300*    APURACAO DE VITORIAS FEITA PELO AVL0001A
013400 COPY GMV001A.
013500
013600*================================================================*
013700 PROCEDURE DIVISION USING GMC001A-REGISTRO
013800                           GMR001A-REGISTRO
013900                           GMV001A-REGISTRO.
014000*================================================================*
014100
014200*----------------------------------------------------------------*
014300*    PROCESSAMENTO PRINCIPAL
014400*----------------------------------------------------------------*
014500*> cobol-lint CL002 0000-processar
014510*> cobol-lint CL002 0000-processar
014520 0000-PROCESSAR                  SECTION.                          RQ-0016
014530*----------------------------------------------------------------*
014540     PERFORM 0001-ABRIR-ARQUIVO THRU 0001-END
014550     PERFORM 0002-MONTAR-RESULTADO THRU 0002-END
014560     PERFORM 0003-GRAVAR-RESULTADO THRU 0003-END
014570     PERFORM 0004-FECHAR-ARQUIVO THRU 0004-END
014580
014590     MOVE 0                      TO RETURN-CODE
014600     GOBACK
014610     .
014620*----------------------------------------------------------------*
014630*> cobol-lint CL002 0000-end
014640 0000-END.                       EXIT.
014650*----------------------------------------------------------------*
014660
014670*----------------------------------------------------------------*
014680*    ABERTURA DO ARQUIVO DE SAIDA DA RODADA
014690*----------------------------------------------------------------*
014700*> cobol-lint CL002 0001-abrir-arquivo
014710 0001-ABRIR-ARQUIVO              SECTION.                          RQ-0035
014720*----------------------------------------------------------------*
014730     OPEN OUTPUT SAI0001A-OUT
014740     .
014750*----------------------------------------------------------------*
014760*> cobol-lint CL002 0001-end
014770 0001-END.                       EXIT.
014780*----------------------------------------------------------------*
014790
014800*----------------------------------------------------------------*
014810*    MONTA OS CAMPOS FINAIS DO RESULTADO (GMR-SIMBOLO-GANHADOR E
014820*    GMR-SIMBOLO-BONUS) - MATRIZ E PREMIO JA VEM PRONTOS DO
014830*    GER0001A E DO CLC0001A
014840*----------------------------------------------------------------*
014850*> cobol-lint CL002 0002-montar-resultado
014860 0002-MONTAR-RESULTADO           SECTION.                          RQ-0062
014870*----------------------------------------------------------------*
014880     PERFORM 0021-CARREGAR-GANHADORES THRU 0021-END
014890     PERFORM 0022-CLASSIFICAR-GANHADORES-ALFA THRU 0022-END
014900     PERFORM 0023-CLASSIFICAR-COMBOS-DE-CADA-GANHADOR THRU 0023-END
014910     PERFORM 0024-DESCARREGAR-GANHADORES-NO-GMR THRU 0024-END
014920
014930     IF GMR-QTD-SIMB-GANHADOR GREATER THAN ZERO
014940        PERFORM 0025-CARREGAR-BONUS-DO-TABULEIRO THRU 0025-END
014950     ELSE
014960        MOVE ZERO                TO GMR-QTD-SIMB-BONUS
014970     END-IF
014980     .
014990*----------------------------------------------------------------*
015000*> cobol-lint CL002 0002-end
015010 0002-END.                       EXIT.
015020*----------------------------------------------------------------*
015030
015040*----------------------------------------------------------------*
015050*    CARREGA NA TABELA LOCAL TODO SIMBOLO COM VITORIA REGISTRADA
015060*    NA GMV001A (ORDEM DE CONFIGURACAO - AINDA NAO CLASSIFICADA)
015070*----------------------------------------------------------------*
015080*> cobol-lint CL002 0021-carregar-ganhadores
015090 0021-CARREGAR-GANHADORES        SECTION.                          RQ-0078
015100*----------------------------------------------------------------*
015110     MOVE ZERO                   TO WRK-QTD-GANHADOR
015120
015130     PERFORM 0021-CARREGAR-SE-GANHOU THRU 0021-CARREGAR-SE-GANHOU-END
015140        VARYING WRK-IND-SIMBOLO FROM 1 BY 1
015150           UNTIL WRK-IND-SIMBOLO > GMC-QTD-SIMBOLOS
015160     .
015170*----------------------------------------------------------------*
015180*> cobol-lint CL002 0021-end
015190 0021-END.                       EXIT.
015200*----------------------------------------------------------------*
015210
015220*----------------------------------------------------------------*
015230*    CORPO DO LACO: SE O SIMBOLO CORRENTE TEVE VITORIA, CARREGA
015240*    NA TABELA LOCAL SEU NOME E A LISTA DE COMBOS APLICADOS
015250*----------------------------------------------------------------*
015260*> cobol-lint CL002 0021a-carregar-se-ganhou
015270 0021-CARREGAR-SE-GANHOU         SECTION.                          RQ-0299
015280*----------------------------------------------------------------*
015290     SET IDX-HIT               TO WRK-IND-SIMBOLO
015300     SET IDX-SIMBOLO           TO WRK-IND-SIMBOLO
015310     IF GMV-HIT-TEM-VITORIA(IDX-HIT) EQUAL 'S'
015320        ADD 1                 TO WRK-QTD-GANHADOR
015330        SET IDX-GANHADOR      TO WRK-QTD-GANHADOR
015340        MOVE GMC-SIM-NOME(IDX-SIMBOLO)
015350                              TO WRK-GA-NOME(IDX-GANHADOR)
015360        MOVE GMV-HIT-QTD-GRUPOS(IDX-HIT)
015370                              TO WRK-GA-QTD-GRUPO(IDX-GANHADOR)
015380        PERFORM 0021-CARREGAR-UM-COMBO
015390                             THRU 0021-CARREGAR-UM-COMBO-END
015400           VARYING WRK-IND-GRUPO FROM 1 BY 1
015410              UNTIL WRK-IND-GRUPO > GMV-HIT-QTD-GRUPOS(IDX-HIT)
015420     END-IF
015430     .
015440*----------------------------------------------------------------*
015450*> cobol-lint CL002 0021a-end
015460 0021-CARREGAR-SE-GANHOU-END.    EXIT.
015470*----------------------------------------------------------------*
015480
015490*----------------------------------------------------------------*
015500*    CORPO DO LACO INTERNO: CARREGA O NOME DE UMA COMBINACAO
015510*    GANHA PELO SIMBOLO CORRENTE NA TABELA LOCAL
015520*----------------------------------------------------------------*
015530*> cobol-lint CL002 0021b-carregar-um-combo
015540 0021-CARREGAR-UM-COMBO          SECTION.                          RQ-0299
015550*----------------------------------------------------------------*
015560     SET IDX-HIT-GRUPO  TO WRK-IND-GRUPO
015570     SET IDX-GA-COMBO   TO WRK-IND-GRUPO
015580     MOVE GMV-HG-COMBO-NOME(IDX-HIT, IDX-HIT-GRUPO)
015590                        TO WRK-GA-COMBO(IDX-GANHADOR, IDX-GA-COMBO)
015600     .
015610*----------------------------------------------------------------*
015620*> cobol-lint CL002 0021b-end
015630 0021-CARREGAR-UM-COMBO-END.     EXIT.
015640*----------------------------------------------------------------*
015650
015660*----------------------------------------------------------------*
015670*    CLASSIFICA A TABELA LOCAL DE GANHADORES EM ORDEM ALFABETICA
015680*    PELO NOME DO SIMBOLO (BUBBLE SORT)
015690*----------------------------------------------------------------*
015700*> cobol-lint CL002 0022-classificar-ganhadores-alfa
015710 0022-CLASSIFICAR-GANHADORES-ALFA   SECTION.                       RQ-0113
015720*----------------------------------------------------------------*
015730     PERFORM 0022-PASSADA-DE-TROCAS
015740                          THRU 0022-PASSADA-DE-TROCAS-END
015750        VARYING WRK-IND1 FROM 1 BY 1
015760           UNTIL WRK-IND1 >= WRK-QTD-GANHADOR
015770     .
015780*----------------------------------------------------------------*
015790*> cobol-lint CL002 0022-end
015800 0022-END.                       EXIT.
015810*----------------------------------------------------------------*
015820
015830*----------------------------------------------------------------*
015840*    CORPO DO LACO EXTERNO DO BUBBLE SORT (UMA PASSADA COMPLETA
015850*    DE COMPARACOES SOBRE A FAIXA AINDA NAO ORDENADA)
015860*----------------------------------------------------------------*
015870*> cobol-lint CL002 0022a-passada-de-trocas
015880 0022-PASSADA-DE-TROCAS          SECTION.                          RQ-0299
015890*----------------------------------------------------------------*
015900     PERFORM 0022-COMPARAR-E-TROCAR
015910                          THRU 0022-COMPARAR-E-TROCAR-END
015920        VARYING WRK-IND2 FROM 1 BY 1
015930           UNTIL WRK-IND2 > WRK-QTD-GANHADOR - WRK-IND1
015940     .
015950*----------------------------------------------------------------*
015960*> cobol-lint CL002 0022a-end
015970 0022-PASSADA-DE-TROCAS-END.     EXIT.
015980*----------------------------------------------------------------*
015990
016000*----------------------------------------------------------------*
016010*    CORPO DO LACO INTERNO DO BUBBLE SORT: COMPARA UM PAR DE
016020*    GANHADORES ADJACENTES E OS TROCA SE FORA DE ORDEM
016030*----------------------------------------------------------------*
016040*> cobol-lint CL002 0022b-comparar-e-trocar
016050 0022-COMPARAR-E-TROCAR          SECTION.                          RQ-0299
016060*----------------------------------------------------------------*
016070     SET IDX-GANHADOR      TO WRK-IND2
016080     IF WRK-GA-NOME(IDX-GANHADOR) GREATER THAN
016090        WRK-GA-NOME(IDX-GANHADOR + 1)
016100        MOVE WRK-GANHADOR-X(IDX-GANHADOR)
016110                          TO WRK-TEMP-GANHADOR
016120        MOVE WRK-GANHADOR-X(IDX-GANHADOR + 1)
016130                          TO WRK-GANHADOR-X(IDX-GANHADOR)
016140        MOVE WRK-TEMP-GANHADOR
016150                TO WRK-GANHADOR-X(IDX-GANHADOR + 1)
016160     END-IF
016170     .
016180*----------------------------------------------------------------*
016190*> cobol-lint CL002 0022b-end
016200 0022-COMPARAR-E-TROCAR-END.     EXIT.
016210*----------------------------------------------------------------*
016220
016230*----------------------------------------------------------------*
016240*    CLASSIFICA, PARA CADA GANHADOR, A SUA LISTA DE COMBINACOES
016250*    EM ORDEM ALFABETICA PELO NOME DA COMBINACAO (BUBBLE SORT)
016260*----------------------------------------------------------------*
016270*> cobol-lint CL002 0023-classificar-combos-de-cada-ganhador
016280 0023-CLASSIFICAR-COMBOS-DE-CADA-GANHADOR   SECTION.               RQ-0122
016290*----------------------------------------------------------------*
016300     PERFORM 0023-CLASSIFICAR-COMBOS-DE-UM
016310                          THRU 0023-CLASSIFICAR-COMBOS-DE-UM-END
016320        VARYING WRK-IND1 FROM 1 BY 1
016330           UNTIL WRK-IND1 > WRK-QTD-GANHADOR
016340     .
016350*----------------------------------------------------------------*
016360*> cobol-lint CL002 0023-end
016370 0023-END.                       EXIT.
016380*----------------------------------------------------------------*
016390
016400*----------------------------------------------------------------*
016410*    CORPO DO LACO EXTERNO: CLASSIFICA A LISTA DE COMBOS DE UM
016420*    GANHADOR (IDX-GANHADOR) PELO BUBBLE SORT
016430*----------------------------------------------------------------*
016440*> cobol-lint CL002 0023a-classificar-combos-de-um
016450 0023-CLASSIFICAR-COMBOS-DE-UM   SECTION.                          RQ-0299
016460*----------------------------------------------------------------*
016470     SET IDX-GANHADOR         TO WRK-IND1
016480     PERFORM 0023-PASSADA-DE-TROCAS-COMBO
016490                          THRU 0023-PASSADA-DE-TROCAS-COMBO-END
016500        VARYING WRK-IND-GRUPO FROM 1 BY 1
016510           UNTIL WRK-IND-GRUPO >= WRK-GA-QTD-GRUPO(IDX-GANHADOR)
016520     .
016530*----------------------------------------------------------------*
016540*> cobol-lint CL002 0023a-end
016550 0023-CLASSIFICAR-COMBOS-DE-UM-END. EXIT.
016560*----------------------------------------------------------------*
016570
016580*----------------------------------------------------------------*
016590*    CORPO DO LACO INTERMEDIARIO DO BUBBLE SORT DE COMBOS (UMA
016600*    PASSADA DE COMPARACOES SOBRE A FAIXA AINDA NAO ORDENADA)
016610*----------------------------------------------------------------*
016620*> cobol-lint CL002 0023b-passada-de-trocas-combo
016630 0023-PASSADA-DE-TROCAS-COMBO    SECTION.                          RQ-0299
016640*----------------------------------------------------------------*
016650     PERFORM 0023-COMPARAR-E-TROCAR-COMBO
016660                          THRU 0023-COMPARAR-E-TROCAR-COMBO-END
016670        VARYING WRK-IND2 FROM 1 BY 1
016680           UNTIL WRK-IND2 >
016690                 WRK-GA-QTD-GRUPO(IDX-GANHADOR) - WRK-IND-GRUPO
016700     .
016710*----------------------------------------------------------------*
016720*> cobol-lint CL002 0023b-end
016730 0023-PASSADA-DE-TROCAS-COMBO-END. EXIT.
016740*----------------------------------------------------------------*
016750
016760*----------------------------------------------------------------*
016770*    CORPO DO LACO INTERNO DO BUBBLE SORT DE COMBOS: COMPARA UM
016780*    PAR DE COMBOS ADJACENTES E OS TROCA SE FORA DE ORDEM
016790*----------------------------------------------------------------*
016800*> cobol-lint CL002 0023c-comparar-e-trocar-combo
016810 0023-COMPARAR-E-TROCAR-COMBO    SECTION.                          RQ-0299
016820*----------------------------------------------------------------*
016830     SET IDX-GA-COMBO   TO WRK-IND2
016840     IF WRK-GA-COMBO(IDX-GANHADOR, IDX-GA-COMBO)
016850        GREATER THAN
016860        WRK-GA-COMBO(IDX-GANHADOR, IDX-GA-COMBO + 1)
016870        MOVE WRK-GA-COMBO(IDX-GANHADOR, IDX-GA-COMBO)
016880                       TO WRK-TEMP-COMBO
016890        MOVE WRK-GA-COMBO(IDX-GANHADOR, IDX-GA-COMBO + 1)
016900             TO WRK-GA-COMBO(IDX-GANHADOR,
016910                             IDX-GA-COMBO)
016920        MOVE WRK-TEMP-COMBO
016930                TO WRK-GA-COMBO(IDX-GANHADOR,
016940                                IDX-GA-COMBO + 1)
016950     END-IF
016960     .
016970*----------------------------------------------------------------*
016980*> cobol-lint CL002 0023c-end
016990 0023-COMPARAR-E-TROCAR-COMBO-END. EXIT.
017000*----------------------------------------------------------------*
017010
017020*----------------------------------------------------------------*
017030*    DESCARREGA A TABELA LOCAL, JA CLASSIFICADA, NOS CAMPOS
017040*    FINAIS DE GMR-SIMBOLO-GANHADOR
017050*----------------------------------------------------------------*
017060*> cobol-lint CL002 0024-descarregar-ganhadores-no-gmr
017070 0024-DESCARREGAR-GANHADORES-NO-GMR   SECTION.                     RQ-0159
017080*----------------------------------------------------------------*
017090     MOVE WRK-QTD-GANHADOR        TO GMR-QTD-SIMB-GANHADOR
017100
017110     PERFORM 0024-DESCARREGAR-UM-GANHADOR
017120                          THRU 0024-DESCARREGAR-UM-GANHADOR-END
017130        VARYING WRK-IND1 FROM 1 BY 1
017140           UNTIL WRK-IND1 > WRK-QTD-GANHADOR
017150     .
017160*----------------------------------------------------------------*
017170*> cobol-lint CL002 0024-end
017180 0024-END.                       EXIT.
017190*----------------------------------------------------------------*
017200
017210*----------------------------------------------------------------*
017220*    CORPO DO LACO EXTERNO: DESCARREGA UM GANHADOR DA TABELA
017230*    LOCAL, COM TODOS OS SEUS COMBOS, PARA O GMR001A-REGISTRO
017240*----------------------------------------------------------------*
017250*> cobol-lint CL002 0024a-descarregar-um-ganhador
017260 0024-DESCARREGAR-UM-GANHADOR    SECTION.                          RQ-0299
017270*----------------------------------------------------------------*
017280     SET IDX-GANHADOR          TO WRK-IND1
017290     SET IDX-SIMB-GANHADOR     TO WRK-IND1
017300     MOVE WRK-GA-NOME(IDX-GANHADOR)
017310                    TO GMR-SG-NOME(IDX-SIMB-GANHADOR)
017320     MOVE WRK-GA-QTD-GRUPO(IDX-GANHADOR)
017330                    TO GMR-SG-QTD-GRUPO(IDX-SIMB-GANHADOR)
017340     PERFORM 0024-DESCARREGAR-UM-COMBO
017350                          THRU 0024-DESCARREGAR-UM-COMBO-END
017360        VARYING WRK-IND-GRUPO FROM 1 BY 1
017370           UNTIL WRK-IND-GRUPO > WRK-GA-QTD-GRUPO(IDX-GANHADOR)
017380     .
017390*----------------------------------------------------------------*
017400*> cobol-lint CL002 0024a-end
017410 0024-DESCARREGAR-UM-GANHADOR-END. EXIT.
017420*----------------------------------------------------------------*
017430
017440*----------------------------------------------------------------*
017450*    CORPO DO LACO INTERNO: DESCARREGA UM COMBO DO GANHADOR
017460*    CORRENTE PARA O GMR001A-REGISTRO
017470*----------------------------------------------------------------*
017480*> cobol-lint CL002 0024b-descarregar-um-combo
017490 0024-DESCARREGAR-UM-COMBO       SECTION.                          RQ-0299
017500*----------------------------------------------------------------*
017510     SET IDX-GA-COMBO       TO WRK-IND-GRUPO
017520     SET IDX-COMBO-APLICADA TO WRK-IND-GRUPO
017530     MOVE WRK-GA-COMBO(IDX-GANHADOR, IDX-GA-COMBO)
017540            TO GMR-SG-COMBO-APLICADA(IDX-SIMB-GANHADOR,
017550                                      IDX-COMBO-APLICADA)
017560     .
017570*----------------------------------------------------------------*
017580*> cobol-lint CL002 0024b-end
017590 0024-DESCARREGAR-UM-COMBO-END.  EXIT.
017600*----------------------------------------------------------------*
017610
017620*----------------------------------------------------------------*
017630*    VARRE O TABULEIRO EM ORDEM LINHA-MAJOR E COLETA TODO
017640*    SIMBOLO DO TIPO BONUS, COM REPETICAO, EM GMR-SIMBOLO-BONUS
017650*----------------------------------------------------------------*
017660*> cobol-lint CL002 0025-carregar-bonus-do-tabuleiro
017670 0025-CARREGAR-BONUS-DO-TABULEIRO   SECTION.                       RQ-0270
017680*----------------------------------------------------------------*
017690     MOVE ZERO                   TO GMR-QTD-SIMB-BONUS
017700
017710     PERFORM 0025-CARREGAR-BONUS-DE-UMA-LINHA
017720                          THRU 0025-CARREGAR-BONUS-DE-UMA-LINHA-END
017730        VARYING WRK-IND-LINHA FROM 1 BY 1
017740           UNTIL WRK-IND-LINHA > GMC-QTD-LINHAS
017750     .
017760*----------------------------------------------------------------*
017770*> cobol-lint CL002 0025-end
017780 0025-END.                       EXIT.
017790*----------------------------------------------------------------*
017800
017810*----------------------------------------------------------------*
017820*    CORPO DO LACO EXTERNO: PERCORRE AS COLUNAS DE UMA LINHA DO
017830*    TABULEIRO, COLETANDO OS SIMBOLOS BONUS NELA PRESENTES
017840*----------------------------------------------------------------*
017850*> cobol-lint CL002 0025a-carregar-bonus-de-uma-linha
017860 0025-CARREGAR-BONUS-DE-UMA-LINHA   SECTION.                       RQ-0299
017870*----------------------------------------------------------------*
017880     PERFORM 0025-CARREGAR-BONUS-DE-UMA-CELULA
017890                          THRU 0025-CARREGAR-BONUS-DE-UMA-CELULA-END
017900        VARYING WRK-IND-COLUNA FROM 1 BY 1
017910           UNTIL WRK-IND-COLUNA > GMC-QTD-COLUNAS
017920     .
017930*----------------------------------------------------------------*
017940*> cobol-lint CL002 0025a-end
017950 0025-CARREGAR-BONUS-DE-UMA-LINHA-END. EXIT.
017960*----------------------------------------------------------------*
017970
017980*----------------------------------------------------------------*
017990*    CORPO DO LACO INTERNO: VERIFICA UMA CELULA DO TABULEIRO E,
018000*    SE FOR SIMBOLO BONUS, COLETA EM GMR-SIMBOLO-BONUS
018010*----------------------------------------------------------------*
018020*> cobol-lint CL002 0025b-carregar-bonus-de-uma-celula
018030 0025-CARREGAR-BONUS-DE-UMA-CELULA   SECTION.                      RQ-0299
018040*----------------------------------------------------------------*
018050     MOVE GMR-MATRIZ-COLUNA(WRK-IND-LINHA, WRK-IND-COLUNA)
018060                           TO WRK-SIMBOLO-CELULA
018070     PERFORM 0026-VERIFICAR-SE-E-BONUS THRU 0026-END
018080     IF WRK-ACHOU-SIMBOLO EQUAL 'S'
018090        ADD 1              TO GMR-QTD-SIMB-BONUS
018100        SET IDX-SIMB-BONUS TO GMR-QTD-SIMB-BONUS
018110        MOVE WRK-SIMBOLO-CELULA
018120                  TO GMR-SIMBOLO-BONUS(IDX-SIMB-BONUS)
018130        IF WRK-TRACE-LIGADO
018140           COMPUTE WRK-CHAVE-CELULA =
018150                   WRK-IND-LINHA * 100 + WRK-IND-COLUNA
018160           DISPLAY 'SAI0001A - BONUS NO TABULEIRO LIN='
018170                    WRK-CC-LINHA ' COL=' WRK-CC-COLUNA
018180                    ' SIMB=' WRK-SE-1A-LETRA WRK-SE-RESTO
018190        END-IF
018200     END-IF
018210     .
018220*----------------------------------------------------------------*
018230*> cobol-lint CL002 0025b-end
018240 0025-CARREGAR-BONUS-DE-UMA-CELULA-END. EXIT.
018250*----------------------------------------------------------------*
018260
018270*----------------------------------------------------------------*
018280*    VERIFICA SE O SIMBOLO DA CELULA CORRENTE E DO TIPO BONUS
018290*----------------------------------------------------------------*
018300*> cobol-lint CL002 0026-verificar-se-e-bonus
018310 0026-VERIFICAR-SE-E-BONUS       SECTION.
018320*----------------------------------------------------------------*
018330     MOVE 'N'                     TO WRK-ACHOU-SIMBOLO
018340     PERFORM 0026-PROCURAR-SIMBOLO-BONUS
018350                          THRU 0026-PROCURAR-SIMBOLO-BONUS-END
018360        VARYING WRK-IND-SIMBOLO FROM 1 BY 1
018370           UNTIL WRK-IND-SIMBOLO > GMC-QTD-SIMBOLOS
018380              OR WRK-ACHOU-SIMBOLO EQUAL 'S'
018390     .
018400*----------------------------------------------------------------*
018410*> cobol-lint CL002 0026-end
018420 0026-END.                       EXIT.
018430*----------------------------------------------------------------*
018440
018450*----------------------------------------------------------------*
018460*    CORPO DO LACO: CONFERE SE O SIMBOLO CORRENTE DA TABELA
018470*    CONFERE COM O NOME DA CELULA E E DO TIPO BONUS
018480*----------------------------------------------------------------*
018490*> cobol-lint CL002 0026a-procurar-simbolo-bonus
018500 0026-PROCURAR-SIMBOLO-BONUS     SECTION.                          RQ-0299
018510*----------------------------------------------------------------*
018520     SET IDX-SIMBOLO           TO WRK-IND-SIMBOLO
018530     IF GMC-SIM-NOME(IDX-SIMBOLO) EQUAL WRK-SIMBOLO-CELULA
018540        AND GMC-SIM-E-BONUS(IDX-SIMBOLO)
018550        MOVE 'S'              TO WRK-ACHOU-SIMBOLO
018560     END-IF
018570     .
018580*----------------------------------------------------------------*
018590*> cobol-lint CL002 0026a-end
018600 0026-PROCURAR-SIMBOLO-BONUS-END. EXIT.
018610*----------------------------------------------------------------*
018620
018630*----------------------------------------------------------------*
018640*    MONTA O REGISTRO UNICO DE SAIDA A PARTIR DO GMR001A-REGISTRO
018650*    E GRAVA NO ARQUIVO DE RESULTADO DA RODADA
018660*----------------------------------------------------------------*
018670*> cobol-lint CL002 0003-gravar-resultado
018680 0003-GRAVAR-RESULTADO           SECTION.
018690*----------------------------------------------------------------*
018700     PERFORM 0003-COPIAR-UMA-LINHA-DA-MATRIZ
018710                          THRU 0003-COPIAR-UMA-LINHA-DA-MATRIZ-END
018720        VARYING WRK-IND-LINHA FROM 1 BY 1
018730           UNTIL WRK-IND-LINHA > GMC-QTD-LINHAS
018740
018750     MOVE GMR-PREMIO              TO SAI-PREMIO
018760
018770     PERFORM 0003-COPIAR-UM-GANHADOR
018780                          THRU 0003-COPIAR-UM-GANHADOR-END
018790        VARYING WRK-IND1 FROM 1 BY 1
018800           UNTIL WRK-IND1 > GMR-QTD-SIMB-GANHADOR
018810
018820     PERFORM 0003-COPIAR-UM-BONUS
018830                          THRU 0003-COPIAR-UM-BONUS-END
018840        VARYING WRK-IND1 FROM 1 BY 1
018850           UNTIL WRK-IND1 > GMR-QTD-SIMB-BONUS
018860
018870     WRITE SAI-REG-SAIDA
018880     .
018890*----------------------------------------------------------------*
018900*> cobol-lint CL002 0003-end
018910 0003-END.                       EXIT.
018920*----------------------------------------------------------------*
018930
018940*----------------------------------------------------------------*
018950*    CORPO DO LACO EXTERNO: COPIA AS COLUNAS DE UMA LINHA DA
018960*    MATRIZ FINAL DO TABULEIRO PARA O REGISTRO DE SAIDA
018970*----------------------------------------------------------------*
018980*> cobol-lint CL002 0003a-copiar-uma-linha-da-matriz
018990 0003-COPIAR-UMA-LINHA-DA-MATRIZ   SECTION.                        RQ-0299
019000*----------------------------------------------------------------*
019010     PERFORM 0003-COPIAR-UMA-CELULA-DA-MATRIZ
019020                          THRU 0003-COPIAR-UMA-CELULA-DA-MATRIZ-END
019030        VARYING WRK-IND-COLUNA FROM 1 BY 1
019040           UNTIL WRK-IND-COLUNA > GMC-QTD-COLUNAS
019050     .
019060*----------------------------------------------------------------*
019070*> cobol-lint CL002 0003a-end
019080 0003-COPIAR-UMA-LINHA-DA-MATRIZ-END. EXIT.
019090*----------------------------------------------------------------*
019100
019110*----------------------------------------------------------------*
019120*    CORPO DO LACO INTERNO: COPIA UMA CELULA DA MATRIZ FINAL DO
019130*    TABULEIRO PARA O REGISTRO DE SAIDA
019140*----------------------------------------------------------------*
019150*> cobol-lint CL002 0003b-copiar-uma-celula-da-matriz
019160 0003-COPIAR-UMA-CELULA-DA-MATRIZ   SECTION.                       RQ-0299
019170*----------------------------------------------------------------*
019180     SET IDX-SAI-MATRIZ-LINHA    TO WRK-IND-LINHA
019190     SET IDX-SAI-MATRIZ-COLUNA   TO WRK-IND-COLUNA
019200     MOVE GMR-MATRIZ-COLUNA(WRK-IND-LINHA, WRK-IND-COLUNA)
019210           TO SAI-MATRIZ-COLUNA(IDX-SAI-MATRIZ-LINHA,
019220                                 IDX-SAI-MATRIZ-COLUNA)
019230     .
019240*----------------------------------------------------------------*
019250*> cobol-lint CL002 0003b-end
019260 0003-COPIAR-UMA-CELULA-DA-MATRIZ-END. EXIT.
019270*----------------------------------------------------------------*
019280
019290*----------------------------------------------------------------*
019300*    CORPO DO LACO: COPIA UM SIMBOLO GANHADOR, COM TODOS OS SEUS
019310*    COMBOS APLICADOS, PARA O REGISTRO DE SAIDA
019320*----------------------------------------------------------------*
019330*> cobol-lint CL002 0003c-copiar-um-ganhador
019340 0003-COPIAR-UM-GANHADOR         SECTION.                          RQ-0299
019350*----------------------------------------------------------------*
019360     SET IDX-SIMB-GANHADOR     TO WRK-IND1
019370     SET IDX-SAI-SIMB-GANHADOR TO WRK-IND1
019380     MOVE GMR-SG-NOME(IDX-SIMB-GANHADOR)
019390           TO SAI-SG-NOME(IDX-SAI-SIMB-GANHADOR)
019400     PERFORM 0003-COPIAR-UM-COMBO-APLICADO
019410                          THRU 0003-COPIAR-UM-COMBO-APLICADO-END
019420        VARYING WRK-IND-GRUPO FROM 1 BY 1
019430           UNTIL WRK-IND-GRUPO >
019440                 GMR-SG-QTD-GRUPO(IDX-SIMB-GANHADOR)
019450     .
019460*----------------------------------------------------------------*
019470*> cobol-lint CL002 0003c-end
019480 0003-COPIAR-UM-GANHADOR-END.    EXIT.
019490*----------------------------------------------------------------*
019500
019510*----------------------------------------------------------------*
019520*    CORPO DO LACO INTERNO: COPIA UM COMBO APLICADO DO GANHADOR
019530*    CORRENTE PARA O REGISTRO DE SAIDA
019540*----------------------------------------------------------------*
019550*> cobol-lint CL002 0003d-copiar-um-combo-aplicado
019560 0003-COPIAR-UM-COMBO-APLICADO   SECTION.                          RQ-0299
019570*----------------------------------------------------------------*
019580     SET IDX-COMBO-APLICADA     TO WRK-IND-GRUPO
019590     SET IDX-SAI-COMBO-APLICADA TO WRK-IND-GRUPO
019600     MOVE GMR-SG-COMBO-APLICADA(IDX-SIMB-GANHADOR,
019610                                 IDX-COMBO-APLICADA)
019620        TO SAI-SG-COMBO-APLICADA(IDX-SAI-SIMB-GANHADOR,
019630                                  IDX-SAI-COMBO-APLICADA)
019640     .
019650*----------------------------------------------------------------*
019660*> cobol-lint CL002 0003d-end
019670 0003-COPIAR-UM-COMBO-APLICADO-END. EXIT.
019680*----------------------------------------------------------------*
019690
019700*----------------------------------------------------------------*
019710*    CORPO DO LACO: COPIA UM SIMBOLO BONUS COLETADO DO TABULEIRO
019720*    PARA O REGISTRO DE SAIDA
019730*----------------------------------------------------------------*
019740*> cobol-lint CL002 0003e-copiar-um-bonus
019750 0003-COPIAR-UM-BONUS            SECTION.                          RQ-0299
019760*----------------------------------------------------------------*
019770     SET IDX-SIMB-BONUS        TO WRK-IND1
019780     SET IDX-SAI-SIMB-BONUS    TO WRK-IND1
019790     MOVE GMR-SIMBOLO-BONUS(IDX-SIMB-BONUS)
019800           TO SAI-SIMBOLO-BONUS(IDX-SAI-SIMB-BONUS)
019810     .
019820*----------------------------------------------------------------*
019830*> cobol-lint CL002 0003e-end
019840 0003-COPIAR-UM-BONUS-END.       EXIT.
019850*----------------------------------------------------------------*
019860
019870*----------------------------------------------------------------*
019880*    ENCERRAMENTO DO ARQUIVO DE SAIDA
019890*----------------------------------------------------------------*
019900*> cobol-lint CL002 0004-fechar-arquivo
019910 0004-FECHAR-ARQUIVO             SECTION.
019920*----------------------------------------------------------------*
019930     CLOSE SAI0001A-OUT
019940     .
019950*----------------------------------------------------------------*
019960*> cobol-lint CL002 0004-end
019970 0004-END.                       EXIT.
019980*----------------------------------------------------------------*
