000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* INSTALACAO.: COBOL DICAS - DIVISAO DE JOGOS
000400* DATA-ESCRITA: 14/03/1988
000500* DATA-COMPIL.: (VIDE JCL DE COMPILACAO)
000600* SEGURANCA..: USO INTERNO - NAO CONFIDENCIAL
000700* DESCRICAO..: VALIDACAO DA CONFIGURACAO DO JOGO DE RASPADINHA
000800*              (RECEBE O BOOK GMC001A JA CARREGADO E CONFERE AS
000900*              REGRAS DE NEGOCIO ANTES DE LIBERAR A RODADA)
001000* NOME.......: CFG0001A
001100*----------------------------------------------------------------*
001200*                       LOG DE ALTERACOES
001300*----------------------------------------------------------------*
001400* DATA       PROG  CHAMADO   DESCRICAO
001500* ---------  ----  --------  ------------------------------------
001600* 14/03/1988 JRS   ------    PROGRAMA ESCRITO - 1A VERSAO
001700* 02/09/1988 JRS   RQ-0012   INCLUI CONFERENCIA DE GAPS DE CELULA
001800* 22/01/1989 MAL   RQ-0031   VALIDA IMPACTO DE SIMBOLO BONUS
001900* 19/07/1990 MAL   RQ-0058   PASSA A EXIGIR APOSTA MAIOR QUE ZERO
002000* 11/02/1991 JRS   RQ-0074   AJUSTE NO BITMAP DE CELULAS COBERTAS
002100* 30/10/1992 CPS   RQ-0109   NAO PERMITE MULT E EXTRA SIMULTANEOS
002200* 08/04/1993 CPS   RQ-0118   MENSAGEM DE ERRO COM CODIGO E TEXTO
002300* 17/11/1994 MAL   RQ-0140   REVISAO GERAL DE COMENTARIOS
002400* 05/06/1995 JRS   RQ-0155   INCLUI TRACE VIA UPSI DE DEPURACAO
002500* 21/02/1997 CPS   RQ-0201   PEQUENOS AJUSTES DE PICTURE
002600* 09/12/1998 MAL   RQ-0233   REVISAO PARA VIRADA DO ANO 2000 (Y2K)
002700*                            DATA DE VALIDACAO VIRA AAAAMMDD
002800* 14/01/1999 MAL   RQ-0234   TESTES ADICIONAIS POS-Y2K
002900* 03/08/2001 CPS   RQ-0266   INCLUI CONTADOR GERAL DE ERROS
002950* 26/03/2003 JRS   RQ-0289   FECHAMENTO DO MODULO PARA PRODUCAO
002970* 15/09/2003 CPS   RQ-0299   LACOS REESCRITOS EM PERFORM...THRU,
002980*                            SEM PERFORM INLINE (PADRAO DA CASA)
003100*----------------------------------------------------------------*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    CFG0001A.
003400 AUTHOR.        JOSE ROBERTO SILVA.
003500 INSTALLATION.  COBOL DICAS - DIVISAO DE JOGOS.
003600 DATE-WRITTEN.  14/03/1988.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - NAO CONFIDENCIAL.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 IS WRK-SWITCH-TRACE ON STATUS IS WRK-TRACE-LIGADO
004400                                 OFF STATUS IS WRK-TRACE-DESLIG.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*----------------------------------------------------------------*
004900*    CONTADORES E INDICES DE TRABALHO (TODOS BINARIOS)
005000*----------------------------------------------------------------*
005100 01  WRK-IND-SIMBOLO              PIC 9(02) COMP.
005200 01  WRK-IND-PROB                 PIC 9(03) COMP.
005300 01  WRK-IND-PESO                 PIC 9(02) COMP.
005400 01  WRK-IND-LINHA                PIC 9(02) COMP.
005500 01  WRK-IND-COLUNA               PIC 9(02) COMP.
005600 01  WRK-CONTADOR-ERROS           PIC 9(04) COMP VALUE ZERO.
005700 01  WRK-CHAVE-CELULA             PIC 9(04) COMP.
005800
005900*----------------------------------------------------------------*
006000*    STATUS DA VALIDACAO
006100*----------------------------------------------------------------*
006200 01  WRK-STATUS-VALIDACAO         PIC 9(01) VALUE ZERO.
006300     88  WRK-CONFIG-OK                VALUE 0.
006400     88  WRK-CONFIG-ERRO               VALUE 1.
006500 01  WRK-TRACE-LIGADO              PIC 9(01) VALUE ZERO.
006600 01  WRK-TRACE-DESLIG              PIC 9(01) VALUE ZERO.
006700
006800*----------------------------------------------------------------*
006900*    BITMAP DE CELULAS COBERTAS PELA PROBABILIDADE PADRAO
007000*    (REDEFINE A AREA EM FORMA DE TABELA PARA MARCAR/CONFERIR
007100*     CADA CELULA DO TABULEIRO SEM PRECISAR DE OUTRO BOOK)
007200*----------------------------------------------------------------*
007300 01  WRK-CEL-MARCADA               PIC X(225) VALUE ALL 'N'.
007400 01  WRK-CEL-MARCADA-TAB REDEFINES WRK-CEL-MARCADA.
007500     05  WRK-CEL-MARCA OCCURS 225 TIMES
007600                     INDEXED BY IDX-CEL-MARCA
007700                     PIC X(01).
007800
007900*----------------------------------------------------------------*
008000*    DATA DE VALIDACAO (AAAAMMDD) COM QUEBRA DD/MM/AAAA PARA LOG
008100*----------------------------------------------------------------*
008200 01  WRK-DATA-VALIDACAO            PIC 9(08) VALUE ZERO.
008300 01  WRK-DATA-VALIDACAO-R REDEFINES WRK-DATA-VALIDACAO.
008400     05  WRK-DTV-ANO                PIC 9(04).
008500     05  WRK-DTV-MES                PIC 9(02).
008600     05  WRK-DTV-DIA                PIC 9(02).
008700
008800*----------------------------------------------------------------*
008900*    MENSAGEM DE ERRO (CODIGO + TEXTO, CF. RQ-0118)
009000*----------------------------------------------------------------*
009100 01  WRK-MSG-ERRO                  PIC X(80) VALUE SPACES.
009200 01  WRK-MSG-ERRO-R REDEFINES WRK-MSG-ERRO.
009300     05  WRK-MSG-COD                PIC X(04).
009400     05  WRK-MSG-TEXTO               PIC X(76).
009500
009600 LINKAGE SECTION.
009700*    CONFIGURACAO DA RODADA - RECEBIDA DO PROGRAMA CHAMADOR
009800 COPY GMC001A.
009900
010000*================================================================*
010100 PROCEDURE DIVISION USING GMC001A-REGISTRO.
010200*================================================================*
010300
010400*----------------------------------------------------------------*
010500*    PROCESSAMENTO PRINCIPAL
010600*----------------------------------------------------------------*
010610*> cobol-lint CL002 0000-processar
010620 0000-PROCESSAR                  SECTION.                          RQ-0012
010630*----------------------------------------------------------------*
010640     MOVE ZERO                   TO WRK-CONTADOR-ERROS
010650     SET WRK-CONFIG-OK           TO TRUE
010660     ACCEPT WRK-DATA-VALIDACAO   FROM DATE YYYYMMDD
010670
010680     PERFORM 0001-VALIDAR-DIMENSOES THRU 0001-END
010690     PERFORM 0002-VALIDAR-APOSTA THRU 0002-END
010700     PERFORM 0003-VALIDAR-SIMBOLOS THRU 0003-END
010710     IF WRK-CONFIG-OK
010720        PERFORM 0004-VALIDAR-COBERTURA-CELULAS THRU 0004-END
010730     END-IF
010740
010750     IF WRK-CONFIG-OK
010760        MOVE 0                   TO RETURN-CODE
010770     ELSE
010780        MOVE 16                  TO RETURN-CODE
010790     END-IF
010800     GOBACK
010810     .
010820*----------------------------------------------------------------*
010830*> cobol-lint CL002 0000-end
010840 0000-END.                       EXIT.
010850*----------------------------------------------------------------*
010860
010870*----------------------------------------------------------------*
010880*    VALIDA DIMENSOES DO TABULEIRO (LINHAS E COLUNAS > ZERO)
010890*----------------------------------------------------------------*
010900*> cobol-lint CL002 0001-validar-dimensoes
010910 0001-VALIDAR-DIMENSOES          SECTION.                          RQ-0031
010920*----------------------------------------------------------------*
010930     IF GMC-QTD-LINHAS NOT GREATER THAN ZERO
010940        MOVE 'E010' TO WRK-MSG-COD
010950        MOVE 'QTDE DE LINHAS DO TABULEIRO DEVE SER MAIOR QUE ZERO'
010960                                 TO WRK-MSG-TEXTO
010970        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
010980     END-IF
010990
011000     IF GMC-QTD-COLUNAS NOT GREATER THAN ZERO
011010        MOVE 'E011' TO WRK-MSG-COD
011020        MOVE 'QTDE DE COLUNAS DO TABULEIRO DEVE SER MAIOR QUE ZE'
011030                      TO WRK-MSG-TEXTO
011040        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
011050     END-IF
011060     .
011070*----------------------------------------------------------------*
011080*> cobol-lint CL002 0001-end
011090 0001-END.                       EXIT.
011100*----------------------------------------------------------------*
011110
011120*----------------------------------------------------------------*
011130*    VALIDA VALOR DA APOSTA DA RODADA (DEVE SER MAIOR QUE ZERO)
011140*----------------------------------------------------------------*
011150*> cobol-lint CL002 0002-validar-aposta
011160 0002-VALIDAR-APOSTA             SECTION.                          RQ-0058
011170*----------------------------------------------------------------*
011180     IF GMC-VALOR-APOSTA NOT GREATER THAN ZERO
011190        MOVE 'E020' TO WRK-MSG-COD
011200        MOVE 'VALOR DA APOSTA DEVE SER MAIOR QUE ZERO'
011210                                 TO WRK-MSG-TEXTO
011220        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
011230     END-IF
011240     .
011250*----------------------------------------------------------------*
011260*> cobol-lint CL002 0002-end
011270 0002-END.                       EXIT.
011280*----------------------------------------------------------------*
011290
011300*----------------------------------------------------------------*
011310*    VALIDA TABELA DE SIMBOLOS (PADRAO E BONUS)
011320*----------------------------------------------------------------*
011330*> cobol-lint CL002 0003-validar-simbolos
011340 0003-VALIDAR-SIMBOLOS           SECTION.                          RQ-0074
011350*----------------------------------------------------------------*
011360     PERFORM 0003-VALIDAR-SIMBOLOS-LOOP
011370                          THRU 0003-VALIDAR-SIMBOLOS-LOOP-END
011380        VARYING WRK-IND-SIMBOLO FROM 1 BY 1
011390           UNTIL WRK-IND-SIMBOLO > GMC-QTD-SIMBOLOS
011400     .
011410*----------------------------------------------------------------*
011420*> cobol-lint CL002 0003-end
011430 0003-END.                       EXIT.
011440*----------------------------------------------------------------*
011450
011460*----------------------------------------------------------------*
011470*    CORPO DO LACO: DESPACHA UM SIMBOLO PARA A VALIDACAO CABIVEL
011480*    CONFORME O SEU TIPO (PADRAO OU BONUS)
011490*----------------------------------------------------------------*
011500*> cobol-lint CL002 0003a-validar-simbolos-loop
011510 0003-VALIDAR-SIMBOLOS-LOOP      SECTION.                          RQ-0299
011520*----------------------------------------------------------------*
011530     SET IDX-SIMBOLO          TO WRK-IND-SIMBOLO
011540     IF GMC-SIM-E-PADRAO(IDX-SIMBOLO)
011550        PERFORM 0031-VALIDAR-SIMB-PADRAO THRU 0031-END
011560     ELSE
011570        IF GMC-SIM-E-BONUS(IDX-SIMBOLO)
011580           PERFORM 0032-VALIDAR-SIMB-BONUS THRU 0032-END
011590        ELSE
011600           MOVE 'E030' TO WRK-MSG-COD
011610           MOVE 'TIPO DE SIMBOLO DEVE SER STANDARD OU BONUS'
011620                              TO WRK-MSG-TEXTO
011630           PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
011640        END-IF
011650     END-IF
011660     .
011670*----------------------------------------------------------------*
011680*> cobol-lint CL002 0003a-end
011690 0003-VALIDAR-SIMBOLOS-LOOP-END. EXIT.
011700*----------------------------------------------------------------*
011710
011720*----------------------------------------------------------------*
011730*    VALIDA UM SIMBOLO PADRAO: NOME PREENCHIDO E MULT. > ZERO
011740*----------------------------------------------------------------*
011750*> cobol-lint CL002 0031-validar-simb-padrao
011760 0031-VALIDAR-SIMB-PADRAO        SECTION.                          RQ-0109
011770*----------------------------------------------------------------*
011780     IF GMC-SIM-NOME(IDX-SIMBOLO) EQUAL SPACES
011790        MOVE 'E031' TO WRK-MSG-COD
011800        MOVE 'SIMBOLO PADRAO SEM NOME INFORMADO'
011810                                 TO WRK-MSG-TEXTO
011820        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
011830     END-IF
011840
011850     IF GMC-SIM-MULTIPLICADOR(IDX-SIMBOLO) NOT GREATER THAN ZERO
011860        MOVE 'E032' TO WRK-MSG-COD
011870        MOVE 'MULTIPLICADOR DO SIMBOLO PADRAO DEVE SER > ZERO'
011880                                 TO WRK-MSG-TEXTO
011890        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
011900     END-IF
011910     .
011920*----------------------------------------------------------------*
011930*> cobol-lint CL002 0031-end
011940 0031-END.                       EXIT.
011950*----------------------------------------------------------------*
011960
011970*----------------------------------------------------------------*
011980*    VALIDA UM SIMBOLO BONUS: NOME, IMPACTO, MULT. E EXTRA
011990*----------------------------------------------------------------*
012000*> cobol-lint CL002 0032-validar-simb-bonus
012010 0032-VALIDAR-SIMB-BONUS         SECTION.                          RQ-0118
012020*----------------------------------------------------------------*
012030     IF GMC-SIM-NOME(IDX-SIMBOLO) EQUAL SPACES
012040        MOVE 'E040' TO WRK-MSG-COD
012050        MOVE 'SIMBOLO BONUS SEM NOME INFORMADO'
012060                                 TO WRK-MSG-TEXTO
012070        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
012080     END-IF
012090
012100     IF GMC-SIM-IMPACTO(IDX-SIMBOLO) EQUAL SPACES
012110        MOVE 'E041' TO WRK-MSG-COD
012120        MOVE 'SIMBOLO BONUS SEM IMPACTO INFORMADO'
012130                                 TO WRK-MSG-TEXTO
012140        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
012150     END-IF
012160
012170     IF NOT GMC-SIM-IMPACTO-MULT(IDX-SIMBOLO) AND
012180        NOT GMC-SIM-IMPACTO-EXTRA(IDX-SIMBOLO) AND
012190        NOT GMC-SIM-IMPACTO-MISS(IDX-SIMBOLO)
012200        MOVE 'E042' TO WRK-MSG-COD
012210        MOVE 'IMPACTO DEVE SER MULTIPLY_REWARD, EXTRA_BONUS OU M'
012220                      TO WRK-MSG-TEXTO
012230        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
012240     END-IF
012250
012260     IF GMC-SIM-MULTIPLICADOR(IDX-SIMBOLO) LESS THAN ZERO
012270        MOVE 'E043' TO WRK-MSG-COD
012280        MOVE 'MULTIPLICADOR DO SIMBOLO BONUS NAO PODE SER NEGATI'
012290                      TO WRK-MSG-TEXTO
012300        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
012310     END-IF
012320
012330     IF GMC-SIM-EXTRA(IDX-SIMBOLO) LESS THAN ZERO
012340        MOVE 'E044' TO WRK-MSG-COD
012350        MOVE 'VALOR EXTRA DO SIMBOLO BONUS NAO PODE SER NEGATIVO'
012360                                 TO WRK-MSG-TEXTO
012370        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
012380     END-IF
012390
012400     IF NOT GMC-SIM-IMPACTO-MISS(IDX-SIMBOLO)
012410        IF GMC-SIM-MULTIPLICADOR(IDX-SIMBOLO) GREATER THAN ZERO
012420           AND GMC-SIM-EXTRA(IDX-SIMBOLO) GREATER THAN ZERO
012430           MOVE 'E045' TO WRK-MSG-COD
012440           MOVE 'SIMBOLO BONUS NAO PODE TER MULT. E EXTRA JUNTOS'
012450                                 TO WRK-MSG-TEXTO
012460           PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
012470        END-IF
012480     END-IF
012490     .
012500*----------------------------------------------------------------*
012510*> cobol-lint CL002 0032-end
012520 0032-END.                       EXIT.
012530*----------------------------------------------------------------*
012540
012550*----------------------------------------------------------------*
012560*    CONFERE SE TODA CELULA DO TABULEIRO TEM PROBABILIDADE
012570*    PADRAO DEFINIDA E SE NAO HA COORDENADA FORA DOS LIMITES
012580*----------------------------------------------------------------*
012590*> cobol-lint CL002 0004-validar-cobertura-celulas
012600 0004-VALIDAR-COBERTURA-CELULAS  SECTION.                          RQ-0155
012610*----------------------------------------------------------------*
012620     MOVE ALL 'N'                TO WRK-CEL-MARCADA
012630
012640     PERFORM 0004-MARCAR-CEL-PROB-PADRAO
012650                          THRU 0004-MARCAR-CEL-PROB-PADRAO-END
012660        VARYING WRK-IND-PROB FROM 1 BY 1
012670           UNTIL WRK-IND-PROB > GMC-QTD-PROB-PADRAO
012680
012690     PERFORM 0004-CONFERIR-LINHA-COBERTA
012700                          THRU 0004-CONFERIR-LINHA-COBERTA-END
012710        VARYING WRK-IND-LINHA FROM 1 BY 1
012720           UNTIL WRK-IND-LINHA > GMC-QTD-LINHAS
012730     .
012740*----------------------------------------------------------------*
012750*> cobol-lint CL002 0004-end
012760 0004-END.                       EXIT.
012770*----------------------------------------------------------------*
012780
012790*----------------------------------------------------------------*
012800*    CORPO DO LACO: MARCA NO BITMAP A CELULA DE UMA PROBABILIDADE
012810*    PADRAO, OU REGISTRA ERRO SE A CELULA ESTA FORA DO TABULEIRO
012820*----------------------------------------------------------------*
012830*> cobol-lint CL002 0004a-marcar-cel-prob-padrao
012840 0004-MARCAR-CEL-PROB-PADRAO     SECTION.                          RQ-0299
012850*----------------------------------------------------------------*
012860     SET IDX-PROB-PADRAO      TO WRK-IND-PROB
012870     IF GMC-PPAD-LINHA(IDX-PROB-PADRAO) NOT LESS THAN
012880                                    GMC-QTD-LINHAS
012890        OR GMC-PPAD-COLUNA(IDX-PROB-PADRAO) NOT LESS THAN
012900                                    GMC-QTD-COLUNAS
012910        MOVE 'E050' TO WRK-MSG-COD
012920        MOVE 'COORDENADA DE PROBABILIDADE FORA DO TABULEIRO'
012930                                 TO WRK-MSG-TEXTO
012940        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
012950     ELSE
012960        COMPUTE WRK-CHAVE-CELULA =
012970              GMC-PPAD-LINHA(IDX-PROB-PADRAO) * 15 +
012980              GMC-PPAD-COLUNA(IDX-PROB-PADRAO) + 1
012990        SET IDX-CEL-MARCA     TO WRK-CHAVE-CELULA
013000        MOVE 'S'              TO WRK-CEL-MARCA(IDX-CEL-MARCA)
013010     END-IF
013020     .
013030*----------------------------------------------------------------*
013040*> cobol-lint CL002 0004a-end
013050 0004-MARCAR-CEL-PROB-PADRAO-END.  EXIT.
013060*----------------------------------------------------------------*
013070
013080*----------------------------------------------------------------*
013090*    CORPO DO LACO EXTERNO: PARA UMA LINHA DO TABULEIRO, CONFERE
013100*    TODAS AS SUAS COLUNAS NO BITMAP DE CELULAS MARCADAS
013110*----------------------------------------------------------------*
013120*> cobol-lint CL002 0004b-conferir-linha-coberta
013130 0004-CONFERIR-LINHA-COBERTA     SECTION.                          RQ-0299
013140*----------------------------------------------------------------*
013150     PERFORM 0004-CONFERIR-CELULA-COBERTA
013160                          THRU 0004-CONFERIR-CELULA-COBERTA-END
013170        VARYING WRK-IND-COLUNA FROM 1 BY 1
013180           UNTIL WRK-IND-COLUNA > GMC-QTD-COLUNAS
013190     .
013200*----------------------------------------------------------------*
013210*> cobol-lint CL002 0004b-end
013220 0004-CONFERIR-LINHA-COBERTA-END. EXIT.
013230*----------------------------------------------------------------*
013240
013250*----------------------------------------------------------------*
013260*    CORPO DO LACO INTERNO: CONFERE SE A CELULA CORRENTE (LINHA/
013270*    COLUNA) FOI MARCADA POR ALGUMA PROBABILIDADE PADRAO
013280*----------------------------------------------------------------*
013290*> cobol-lint CL002 0004c-conferir-celula-coberta
013300 0004-CONFERIR-CELULA-COBERTA    SECTION.                          RQ-0299
013310*----------------------------------------------------------------*
013320     COMPUTE WRK-CHAVE-CELULA =
013330           (WRK-IND-LINHA - 1) * 15 + (WRK-IND-COLUNA - 1)
013340                                 + 1
013350     SET IDX-CEL-MARCA     TO WRK-CHAVE-CELULA
013360     IF WRK-CEL-MARCA(IDX-CEL-MARCA) NOT EQUAL 'S'
013370        MOVE 'E051' TO WRK-MSG-COD
013380        MOVE 'CELULA DO TABULEIRO SEM PROBABILIDADE PADRAO'
013390                                 TO WRK-MSG-TEXTO
013400        PERFORM 0010-REGISTRAR-ERRO THRU 0010-END
013410     END-IF
013420     .
013430*----------------------------------------------------------------*
013440*> cobol-lint CL002 0004c-end
013450 0004-CONFERIR-CELULA-COBERTA-END. EXIT.
013460*----------------------------------------------------------------*
013470
013480*----------------------------------------------------------------*
013490*    REGISTRA UM ERRO DE VALIDACAO (DISPLAY + CONTADOR)
013500*----------------------------------------------------------------*
013510*> cobol-lint CL002 0010-registrar-erro
013520 0010-REGISTRAR-ERRO             SECTION.                          RQ-0266
013530*----------------------------------------------------------------*
013540     ADD 1                       TO WRK-CONTADOR-ERROS
013550     SET WRK-CONFIG-ERRO         TO TRUE
013560     DISPLAY 'CFG0001A - ' WRK-MSG-COD ' ' WRK-MSG-TEXTO
013570
013580     IF WRK-TRACE-LIGADO
013590        DISPLAY 'CFG0001A - TRACE DATA ' WRK-DTV-DIA '/'
013600                 WRK-DTV-MES '/' WRK-DTV-ANO
013610                 ' ERROS=' WRK-CONTADOR-ERROS
013620     END-IF
013630     .
013640*----------------------------------------------------------------*
013650*> cobol-lint CL002 0010-end
013660 0010-END.                       EXIT.
013670*----------------------------------------------------------------*
